000100*****************************************************************
000200*                        S W B P R I C . C P Y                  *
000300*   DAILY CLOSING-PRICE RECORD FOR THE SPIDER-WEB LEVERAGE      *
000400*   BACKTEST RUNS (SWB010B, SWB030F).  ONE RECORD PER TRADING   *
000500*   DAY ON PRICE-FILE, ASCENDING BY DATE, PRE-SORTED BY THE     *
000600*   FEED JOB UPSTREAM OF THIS SUITE.                            *
000700*****************************************************************
000800*
000900*   MAINTENANCE LOG
001000*     03/14/89  RHL  ORIGINAL LAYOUT FOR PRICEDAT FEED.
001100*     11/02/91  TBO  ADDED PR-CC-YY / PR-MM / PR-DD REDEFINES SO
001200*                    THE WEEK-BREAK TEST IN SWB010B DOES NOT HAVE
001300*                    TO UNSTRING THE DATE ON EVERY RECORD.
001400*                    REQUEST SWB-0114.
001500*     09/09/98  MJC  Y2K REVIEW - PR-CC-YY IS ALREADY A FULL
001600*                    4-DIGIT YEAR, NO CHANGE REQUIRED.  SWB-0231.
001700*
001800 01  PRICE-RECORD.
001900     05  PR-DATE.
002000         10  PR-DATE-TXT           PIC X(10).
002100     05  PR-DATE-R  REDEFINES PR-DATE.
002200         10  PR-CC-YY              PIC 9(04).
002300         10  FILLER                PIC X(01).
002400         10  PR-MM                 PIC 9(02).
002500         10  FILLER                PIC X(01).
002600         10  PR-DD                 PIC 9(02).
002700     05  PR-CLOSE                  PIC S9(07)V99.
