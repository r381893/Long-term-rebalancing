000100 IDENTIFICATION DIVISION.
000200     PROGRAM-ID.            SWB030F.
000300     AUTHOR.                THOMAS BORLAND.
000400     INSTALLATION.          LINDQUIST DIVISION - RISK SYSTEMS.
000500     DATE-WRITTEN.          11/09/91.
000600     DATE-COMPILED.
000700     SECURITY.              COMPANY CONFIDENTIAL.
000800*
000900*****************************************************************
001000* SWB030F - LEVERAGE SENSITIVITY (F-SWEEP) REPORT.  RUNS THE    *
001100* DAILY-REBALANCED FUTURES ENGINE THREE TIMES - ONCE EACH AT    *
001200* F = 0.50, 1.00 AND 2.00 - AGAINST A FLAT 500,000 STARTING     *
001300* CAPITAL AND PRINTS STRATEGY VS. BUY-AND-HOLD RETURN AND THE   *
001400* STRATEGY'S MAX DRAWDOWN SIDE BY SIDE SO THE DESK CAN SEE HOW  *
001500* SENSITIVE THE REBALANCE IS TO THE CHOICE OF LEVERAGE.  THERE  *
001600* IS NO CALL IN THIS SHOP SUITE - THE DAILY LOOP IS CARRIED A   *
001700* SECOND TIME HERE, SEPARATE FROM SWB010B'S COPY.               *
001800*****************************************************************
001900*
002000*   MAINTENANCE LOG
002100*     11/09/91  TBO  ORIGINAL PROGRAM - WRITTEN AFTER THE RISK
002200*                    DESK ASKED WHY F=0.50 LOOKED SO DIFFERENT
002300*                    FROM F=2.00 ON THE SAME PRICE TAPE.
002400*                    SWB-0116.
002500*     07/30/94  TBO  ADDED THE BEHAVIOR-LABEL COLUMN SO THE
002600*                    REPORT READS WITHOUT A SEPARATE LEGEND.
002700*                    SWB-0180.
002800*     09/09/98  MJC  Y2K REVIEW OF THE PRICE-FILE DATE FIELD -
002900*                    PR-CC-YY ALREADY 4-DIGIT, NO CHANGE
003000*                    REQUIRED.  SWB-0231.
003100*     06/14/05  DKW  REVIEWED AGAINST SWB010B'S CAPITAL-HEADROOM
003200*                    WIDENING (SWB-0355) - THIS PROGRAM'S
003300*                    500,000 STARTING CAPITAL IS A HARD-CODED
003400*                    CONSTANT IN 1000-INIT, NOT A PARM-FILE
003500*                    VALUE, SO THERE IS NO RUN-TIME FIGURE HERE
003600*                    THAT CAN EVER REACH SWB010B'S LARGER
003700*                    CEILING.  NO FIELD WIDTHS CHANGED.  SWB-0357.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS SWB-RERUN-REQUESTED
004400     UPSI-0 OFF STATUS IS SWB-NORMAL-RUN.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRICE-FILE
004900         ASSIGN TO PRICEDAT
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200     SELECT PRTOUT
005300         ASSIGN TO FSWPRPT
005400         ORGANIZATION IS RECORD SEQUENTIAL.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  PRICE-FILE
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 19 CHARACTERS
006200     DATA RECORD IS PRICE-RECORD.
006300     COPY SWBPRIC.
006400*
006500 FD  PRTOUT
006600     LABEL RECORD IS OMITTED
006700     RECORD CONTAINS 132 CHARACTERS
006800     LINAGE IS 60 WITH FOOTING AT 55
006900     DATA RECORD IS PRTLINE.
007000*
007100 01  PRTLINE                       PIC X(132).
007200*
007300*    SWBPARM.CPY AND SWBENGW.CPY ARE THE SAME TWO COPYBOOKS
007400*    SWB010B CARRIES - SWBPARM GIVES THIS PROGRAM THE PM-
007500*    PREFIXED RUN PARAMETERS IT MOVES LITERALS INTO DOWN IN
007600*    1000-INIT, AND SWBENGW GIVES IT THE WORKING FIELDS THE
007700*    DAY-LOOP PARAGRAPHS COMPUTE INTO - WS-CAPITAL, WS-VOLUME,
007800*    WS-BH-CAPITAL AND THE REST.  KEEPING THE SAME TWO
007900*    COPYBOOKS IN BOTH PROGRAMS IS WHAT LETS THIS SHOP BE
008000*    CONFIDENT THE TWO DAILY LOOPS ARE ACTUALLY COMPUTING THE
008100*    SAME THING, EVEN THOUGH THE LOOP ITSELF IS WRITTEN OUT
008200*    SEPARATELY IN EACH PROGRAM RATHER THAN SHARED VIA A CALL.
008300 WORKING-STORAGE SECTION.
008400     COPY SWBPARM.
008500     COPY SWBENGW.
008600*
008700 01  WORK-AREA.
008800     05  C-PCTR                    PIC 99          VALUE ZERO.
008900     05  FILLER                    PIC X(05)       VALUE SPACES.
009000*
009100*    THE THREE SWEEP POINTS LIVE AS VALUE CLAUSES ON AN
009200*    OTHERWISE-ANONYMOUS GROUP, THEN ARE PICKED UP THROUGH
009300*    WS-F-VALUE BY SUBSCRIPT - THIS IS THE SAME REDEFINES-OVER-
009400*    A-LITERAL-TABLE TRICK USED ELSEWHERE IN THIS SHOP TO BUILD
009500*    A SMALL FIXED LOOKUP TABLE WITHOUT A SEPARATE LOAD
009600*    PARAGRAPH OR AN EXTERNAL TABLE FILE.
009700 01  WS-F-TBL.
009800     05  FILLER                    PIC 9(01)V99    VALUE 0.50.
009900     05  FILLER                    PIC 9(01)V99    VALUE 1.00.
010000     05  FILLER                    PIC 9(01)V99    VALUE 2.00.
010100 01  WS-F-TBL-R  REDEFINES WS-F-TBL.
010200     05  WS-F-VALUE  OCCURS 3 TIMES PIC 9(01)V99.
010300*
010400 01  WS-F-NDX                      PIC 9(01)       COMP.
010500 01  WS-RUN-F                      PIC 9(01)V99.
010600*
010700*    ONE ROW PER SWEEP POINT, FILLED IN BY 4960-SAVE-RESULT AS
010800*    EACH PASS FINISHES AND READ BACK OUT BY 6200-DETAIL-LINE
010900*    ONCE ALL THREE PASSES ARE DONE - THIS TABLE IS THE ONLY
011000*    THING THAT SURVIVES FROM ONE PASS TO THE NEXT, SINCE
011100*    EVERYTHING ELSE IN SWBENGW.CPY IS RESET BY
011200*    4050-RESET-WORK AT THE TOP OF EVERY PASS.
011300 01  WS-F-RESULT-TABLE.
011400     05  WS-FR-ROW OCCURS 3 TIMES.
011500         10  WS-FR-F               PIC 9(01)V99.
011600         10  WS-FR-STRAT-RET       PIC S9(05)V9(04).
011700         10  WS-FR-BH-RET          PIC S9(05)V9(04).
011800         10  WS-FR-MDD             PIC S9(01)V9(04).
011900         10  FILLER                PIC X(01)       VALUE SPACES.
012000*
012100 01  I-DATE.
012200     05  I-YEAR                    PIC 9(04).
012300     05  I-MONTH                   PIC 99.
012400     05  I-DAY                     PIC 99.
012500     05  FILLER                    PIC X(13)       VALUE SPACES.
012600*
012700 01  WS-PCT-WORK                   PIC S9(03)V99.
012800*
012900 01  COMPANY-TITLE.
013000     05  FILLER                    PIC X(06)       VALUE 'DATE:'.
013100     05  O-MONTH                   PIC 99.
013200     05  FILLER                    PIC X           VALUE '/'.
013300     05  O-DAY                     PIC 99.
013400     05  FILLER                    PIC X           VALUE '/'.
013500     05  O-YEAR                    PIC 9(04).
013600     05  FILLER                    PIC X(26)       VALUE SPACES.
013700     05  FILLER                    PIC X(40)
013800                    VALUE 'SPIDER-WEB LEVERAGE SENSITIVITY RPT'.
013900     05  FILLER                    PIC X(42)       VALUE SPACES.
014000     05  FILLER                    PIC X(06)       VALUE 'PAGE:'.
014100     05  O-PCTR                    PIC Z9.
014200*
014300*    TWO HEADING LINES ARE USED INSTEAD OF ONE BECAUSE "STRATEGY
014400*    RET PCT" AND "BUY-HOLD RET PCT" DO NOT FIT OVER THEIR
014500*    COLUMNS ON A SINGLE LINE WITHOUT RUNNING INTO THE NEXT
014600*    COLUMN'S LABEL - COLUMN-HEADING-1 CARRIES THE WIDE LABELS,
014700*    COLUMN-HEADING-2 CARRIES THE NARROWER SUB-LABELS DIRECTLY
014800*    UNDERNEATH THEM.  NONE OF THE OTHER THREE PROGRAMS IN THIS
014900*    SUITE NEED A SECOND HEADING LINE SINCE NONE OF THEIR COLUMN
015000*    LABELS ARE THIS LONG.
015100 01  COLUMN-HEADING-1.
015200     05  FILLER                    PIC X(03)       VALUE SPACES.
015300     05  FILLER                    PIC X(01)       VALUE 'F'.
015400     05  FILLER                    PIC X(05)       VALUE SPACES.
015500     05  FILLER          PIC X(09)  VALUE 'STRATEGY '.
015600     05  FILLER                    PIC X(04)       VALUE SPACES.
015700     05  FILLER          PIC X(09)  VALUE 'BUY-HOLD '.
015800     05  FILLER                    PIC X(04)       VALUE SPACES.
015900     05  FILLER                    PIC X(03)       VALUE 'MDD'.
016000     05  FILLER                    PIC X(05)       VALUE SPACES.
016100     05  FILLER               PIC X(08)  VALUE 'BEHAVIOR'.
016200     05  FILLER                    PIC X(81)       VALUE SPACES.
016300*
016400 01  COLUMN-HEADING-2.
016500     05  FILLER                    PIC X(09)       VALUE SPACES.
016600     05  FILLER          PIC X(09)  VALUE 'RET PCT  '.
016700     05  FILLER                    PIC X(04)       VALUE SPACES.
016800     05  FILLER          PIC X(09)  VALUE 'RET PCT  '.
016900     05  FILLER                    PIC X(07)       VALUE SPACES.
017000     05  FILLER                    PIC X(03)       VALUE 'PCT'.
017100     05  FILLER                    PIC X(91)       VALUE SPACES.
017200*
017300 01  DETAIL-LINE.
017400     05  O-F-VALUE                 PIC 9.99.
017500     05  FILLER                    PIC X(03)       VALUE SPACES.
017600     05  O-STRAT-RET-PCT           PIC +ZZ9.99.
017700     05  FILLER                    PIC X(03)       VALUE SPACES.
017800     05  O-BH-RET-PCT              PIC +ZZ9.99.
017900     05  FILLER                    PIC X(03)       VALUE SPACES.
018000     05  O-MDD-PCT                 PIC Z9.99.
018100     05  FILLER                    PIC X(03)       VALUE SPACES.
018200     05  O-BEHAVIOR                PIC X(20).
018300     05  FILLER                    PIC X(77)       VALUE SPACES.
018400*
018500 PROCEDURE DIVISION.
018600*    ----------------------------------------------------------
018700*    THIS PROGRAM ANSWERS ONE QUESTION THE DESK KEEPS ASKING:
018800*    HOW MUCH DOES THE LEVERAGE FRACTION ITSELF MATTER?  THE
018900*    SAME DAILY-REBALANCE ENGINE THAT SWB010B RUNS ONCE IS RUN
019000*    HERE THREE TIMES BACK TO BACK AGAINST THE SAME PRICE TAPE -
019100*    ONCE AT HALF LEVERAGE, ONCE AT PARITY, ONCE AT DOUBLE - SO
019200*    THE ONLY THING THAT CHANGES FROM ONE PASS TO THE NEXT IS
019300*    WS-RUN-F.  EVERYTHING ELSE (STARTING CAPITAL, FEES, BACKWARD
019400*    RATE) IS HELD FLAT SO THE THREE RESULT ROWS ARE A FAIR
019500*    COMPARISON OF LEVERAGE ALONE, NOT A COMPARISON MUDDLED BY
019600*    THREE DIFFERENT STARTING CONDITIONS.  THE PRICE FILE IS
019700*    RE-OPENED AND RE-READ FROM THE TOP ON EACH OF THE THREE
019800*    PASSES - THERE IS NO ATTEMPT TO CACHE THE PRICES IN A TABLE
019900*    AND RUN ALL THREE PASSES OFF ONE READ OF THE TAPE, SINCE A
020000*    YEAR OF DAILY CLOSES IS SMALL ENOUGH THAT THE EXTRA DISC
020100*    PASSES COST NOTHING WORTH TALKING ABOUT.
020200*    ----------------------------------------------------------
020300 0000-SWB030F.
020400     PERFORM 1000-INIT.
020500     PERFORM 4000-RUN-SWEEP THRU 4000-EXIT
020600         VARYING WS-F-NDX FROM 1 BY 1
020700             UNTIL WS-F-NDX > 3.
020800     PERFORM 6000-SWEEP-RPT.
020900     PERFORM 8000-CLOSING.
021000     STOP RUN.
021100*    THE THREE F VALUES SWEPT ARE FIXED AT 0.50, 1.00 AND 2.00
021200*    IN WS-F-TBL UP IN WORKING STORAGE, NOT READ FROM A PARM
021300*    CARD - THE DESK'S QUESTION IS ALWAYS "SHOW ME HALF, FULL
021400*    AND DOUBLE", SO THERE HAS NEVER BEEN A NEED TO MAKE THE
021500*    SWEEP POINTS A RUN-TIME CHOICE.  LIKEWISE THE $500,000
021600*    STARTING CAPITAL AND ALL THE OTHER PM- FIELDS BELOW ARE
021700*    LITERALS MOVED IN HERE RATHER THAN READ FROM SWB010B'S
021800*    OPTIONAL PARM-FILE - THIS PROGRAM IS A WHAT-IF TOOL RUN BY
021900*    THE RISK DESK ITSELF, NOT A PRODUCTION BACKTEST DRIVEN BY
022000*    A JOB SCHEDULER, SO THERE HAS BEEN NO CALL FOR PARM-FILE
022100*    SUPPORT HERE THE WAY SWB010B HAS IT.
022200 1000-INIT.
022300     ACCEPT I-DATE FROM DATE YYYYMMDD.
022400     MOVE I-DAY   TO O-DAY.
022500     MOVE I-YEAR  TO O-YEAR.
022600     MOVE I-MONTH TO O-MONTH.
022700*
022800     OPEN OUTPUT PRTOUT.
022900*
023000     MOVE 500000.00       TO PM-INIT-CAPITAL.
023100     MOVE 0.0400          TO PM-BACKWARD-RATE.
023200     MOVE 010             TO PM-CONTRACT-MULT.
023300     MOVE 022.00          TO PM-FUTURES-FEE.
023400     MOVE SWB-DFLT-FEE-RATE TO PM-FEE-RATE.
023500     MOVE SWB-DFLT-TAX-RATE TO PM-TAX-RATE.
023600     MOVE 'Y'              TO PM-FUTURES-MODE.
023700*    PM-FUTURES-MODE IS FORCED TO 'Y' HERE AND NEVER CHANGED -
023800*    THE LEVERAGE-SENSITIVITY QUESTION IS ASKED OF THE FUTURES
023900*    ENGINE ONLY.  A STOCK-MODE SWEEP WOULD NOT MEAN THE SAME
024000*    THING SINCE A STOCK POSITION CANNOT BE LEVERED ABOVE 1.00
024100*    WITHOUT BORROWING ON MARGIN, WHICH THIS SHOP'S BACKTEST
024200*    SUITE HAS NEVER MODELED.
024300*    EACH PASS THROUGH 4000-RUN-SWEEP BELOW RUNS THE WHOLE DAILY
024400*    LOOP FOR ONE VALUE OF F AND FILES ITS RESULT AWAY IN
024500*    WS-F-RESULT-TABLE BEFORE THE NEXT PASS STARTS - NOTHING
024600*    CARRIES OVER BETWEEN PASSES - PRICE-FILE ITSELF IS CLOSED
024700*    AT THE END OF ONE PASS AND RE-OPENED AT THE START OF THE
024800*    NEXT RIGHT HERE IN 4000-RUN-SWEEP, WHICH REWINDS IT BACK TO
024900*    THE FIRST RECORD WITHOUT NEEDING ANY REPOSITIONING VERB.
025000*    IF THE PRICE FILE TURNS OUT TO BE EMPTY THE GO TO BELOW
025100*    SKIPS STRAIGHT TO 4000-EXIT WITHOUT EVER CALLING
025200*    4950-FINISH-METRICS OR 4960-SAVE-RESULT - THE RESULT ROW
025300*    FOR THAT VALUE OF F IS SIMPLY LEFT AT WHATEVER IT WAS
025400*    INITIALIZED TO (ZEROS, SINCE WORKING STORAGE STARTS AT
025500*    ZERO UNLESS GIVEN A VALUE CLAUSE), WHICH WOULD SHOW UP AS
025600*    AN OBVIOUSLY WRONG ALL-ZERO ROW ON THE REPORT RATHER THAN
025700*    AN ABEND - AN EMPTY PRICE FILE HAS NEVER ACTUALLY HAPPENED
025800*    IN PRODUCTION BUT THIS KEEPS A BAD TAPE FROM TAKING THE
025900*    WHOLE SWEEP DOWN WITH IT.
026000 4000-RUN-SWEEP.
026100     MOVE WS-F-VALUE (WS-F-NDX) TO WS-RUN-F.
026200     PERFORM 4050-RESET-WORK.
026300     OPEN INPUT PRICE-FILE.
026400     PERFORM 4900-READ-PRICE.
026500     IF WS-NO-MORE-RECS
026600         GO TO 4000-EXIT
026700     END-IF.
026800     PERFORM 4100-FIRST-DAY.
026900     PERFORM 4900-READ-PRICE.
027000     PERFORM 4200-DAY-LOOP THRU 4200-EXIT
027100         UNTIL WS-NO-MORE-RECS.
027200     PERFORM 4950-FINISH-METRICS.
027300     PERFORM 4960-SAVE-RESULT.
027400     CLOSE PRICE-FILE.
027500 4000-EXIT.
027600     EXIT.
027700*    EVERY FIELD RESET HERE IS ONE THAT WOULD OTHERWISE CARRY A
027800*    STALE VALUE FORWARD FROM THE PREVIOUS PASS THROUGH THE F
027900*    SWEEP - WS-CAPITAL, WS-BH-CAPITAL, WS-MAX-DRAWDOWN AND
028000*    WS-REC-COUNT ALL BUILD UP OVER THE COURSE OF ONE PASS AND
028100*    MUST START CLEAN FOR THE NEXT ONE.  SWBENGW.CPY'S OTHER
028200*    FIELDS (WS-VOLUME, WS-BH-VOLUME AND SO ON) DO NOT NEED
028300*    RESETTING HERE BECAUSE 4100-FIRST-DAY BELOW ALWAYS
028400*    RECOMPUTES THEM FRESH FROM THE FIRST PRICE OF THE NEW PASS
028500*    BEFORE ANYTHING ELSE READS THEM.
028600 4050-RESET-WORK.
028700     MOVE PM-INIT-CAPITAL TO WS-CAPITAL.
028800     MOVE PM-INIT-CAPITAL TO WS-BH-CAPITAL.
028900     MOVE ZERO TO WS-REC-COUNT.
029000     MOVE ZERO TO WS-MAX-DRAWDOWN.
029100     MOVE 'YES' TO WS-MORE-RECS.
029200*    WS-BH-VOLUME IS SET EQUAL TO WS-VOLUME ON DAY ONE AND THEN
029300*    NEVER TOUCHED AGAIN BY ANY REBALANCE LOGIC - THAT IS WHAT
029400*    MAKES IT A BUY-AND-HOLD VOLUME RATHER THAN A REBALANCED
029500*    ONE.  THE STRATEGY VOLUME (PLAIN WS-VOLUME) STARTS AT THE
029600*    SAME FIGURE BUT IS FREE TO CHANGE EVERY DAY ONCE
029700*    4550-DO-REBAL GETS HOLD OF IT.
029800 4100-FIRST-DAY.
029900     MOVE WS-CURR-DATE     TO WS-PREV-DATE.
030000     MOVE PR-CLOSE         TO WS-PREV-PRICE.
030100     COMPUTE WS-VOLUME =
030200         (WS-CAPITAL * WS-RUN-F)
030300             / (PR-CLOSE * PM-CONTRACT-MULT).
030400     MOVE WS-VOLUME TO WS-BH-VOLUME.
030500     MOVE WS-CAPITAL TO WS-PEAK-CAP.
030600     ADD 1 TO WS-REC-COUNT.
030700*    THE SIX PARAGRAPHS CALLED BELOW, ONE TRIP PER TRADING DAY,
030800*    ARE DELIBERATELY IN THE SAME ORDER AND DO THE SAME WORK AS
030900*    SWB010B'S OWN DAY LOOP - MARK THE OLD POSITION TO THE NEW
031000*    PRICE FIRST, CREDIT OR DEBIT THE BACKWARD-MARKET INCOME,
031100*    REBALANCE BACK TO TARGET, CHARGE THE COST OF WHATEVER
031200*    TRADE THAT TOOK, THEN ROLL THE DRAWDOWN WATERMARK FORWARD.
031300*    THIS ORDER MATTERS - REBALANCING BEFORE MARKING TO MARKET
031400*    WOULD SIZE THE NEW POSITION OFF YESTERDAY'S CAPITAL FIGURE
031500*    INSTEAD OF TODAY'S.
031600 4200-DAY-LOOP.
031700     PERFORM 4210-MARK-TO-MKT.
031800     PERFORM 4220-BACKWARD-INCOME.
031900     PERFORM 4550-DO-REBAL.
032000     PERFORM 4700-CALC-COST.
032100     PERFORM 4800-ACCUM-METRICS.
032200     MOVE WS-CURR-DATE     TO WS-PREV-DATE.
032300     MOVE PR-CLOSE         TO WS-PREV-PRICE.
032400     ADD 1 TO WS-REC-COUNT.
032500     PERFORM 4900-READ-PRICE.
032600 4200-EXIT.
032700     EXIT.
032800*
032900*    BOTH THE STRATEGY AND THE BUY-HOLD SHADOW GET MARKED TO THE
033000*    SAME PRICE MOVE HERE, EACH AGAINST ITS OWN VOLUME - THIS IS
033100*    WHAT LETS THE TWO RUN SIDE BY SIDE OFF A SINGLE PASS OVER
033200*    THE PRICE TAPE INSTEAD OF TWO SEPARATE PASSES.
033300 4210-MARK-TO-MKT.
033400     COMPUTE WS-DELTA-P = PR-CLOSE - WS-PREV-PRICE.
033500     COMPUTE WS-PNL =
033600        WS-VOLUME * WS-DELTA-P * PM-CONTRACT-MULT.
033700     COMPUTE WS-BH-PNL =
033800         WS-BH-VOLUME * WS-DELTA-P * PM-CONTRACT-MULT.
033900*    THE BACKWARD RATE MODELS THE CARRY A FUTURES POSITION EARNS
034000*    (OR PAYS) WHILE HELD - DIVIDING BY 252 TURNS THE ANNUAL
034100*    PM-BACKWARD-RATE INTO A DAILY FIGURE ON THE ASSUMPTION OF
034200*    252 TRADING DAYS IN A YEAR, THE SAME CONVENTION USED IN
034300*    SWB010B.  THE TEST FOR PM-BACKWARD-RATE > ZERO SKIPS ALL
034400*    OF THIS WORK ENTIRELY WHEN THE RATE IS ZERO, WHICH IS NOT
034500*    A CASE THIS SWEEP EVER RUNS BUT COSTS NOTHING TO GUARD.
034600 4220-BACKWARD-INCOME.
034700     MOVE ZERO TO WS-BACKWARD-INCOME.
034800     IF PM-BACKWARD-RATE > ZERO
034900         COMPUTE WS-DAILY-RATE = PM-BACKWARD-RATE / 252
035000         COMPUTE WS-BACKWARD-INCOME ROUNDED =
035100             WS-VOLUME * WS-PREV-PRICE * PM-CONTRACT-MULT
035200                 * WS-DAILY-RATE
035300         ADD WS-BACKWARD-INCOME TO WS-PNL
035400         COMPUTE WS-BACKWARD-INCOME ROUNDED =
035500             WS-BH-VOLUME * WS-PREV-PRICE * PM-CONTRACT-MULT
035600                 * WS-DAILY-RATE
035700         ADD WS-BACKWARD-INCOME TO WS-BH-PNL
035800     END-IF.
035900     ADD WS-PNL TO WS-CAPITAL.
036000     ADD WS-BH-PNL TO WS-BH-CAPITAL.
036100*    THIS IS THE HEART OF THE WHOLE SWEEP - THE TARGET VOLUME IS
036200*    RECOMPUTED EVERY DAY OFF THE CAPITAL FIGURE THAT JUST CAME
036300*    OUT OF 4210/4220 ABOVE, AT WHATEVER F THIS PASS IS RUNNING.
036400*    A HIGHER F MEANS A BIGGER TARGET FOR THE SAME CAPITAL, SO
036500*    THE SAME DOLLAR MOVE IN THE UNDERLYING PRODUCES A BIGGER
036600*    SWING IN CAPITAL THE NEXT DAY - THAT COMPOUNDING EFFECT IS
036700*    EXACTLY WHAT THE DESK IS ASKING TO SEE ACROSS THE THREE
036800*    ROWS OF THE REPORT.  WS-TRADE-QTY IS LEFT AS A SIGNED
036900*    FIGURE (POSITIVE TO BUY, NEGATIVE TO SELL) FOR
037000*    4700-CALC-COST BELOW TO WORK WITH.
037100 4550-DO-REBAL.
037200     COMPUTE WS-TARGET-VOL =
037300         (WS-CAPITAL * WS-RUN-F)
037400             / (PR-CLOSE * PM-CONTRACT-MULT).
037500     COMPUTE WS-TRADE-QTY = WS-TARGET-VOL - WS-VOLUME.
037600     MOVE WS-TARGET-VOL TO WS-VOLUME.
037700*    THE FUTURES FEE IS A FLAT PER-CONTRACT CHARGE REGARDLESS OF
037800*    DIRECTION, SO THE SIGN OF WS-TRADE-QTY IS STRIPPED OFF
037900*    BEFORE MULTIPLYING BY PM-FUTURES-FEE - A SELL OF 5
038000*    CONTRACTS COSTS THE SAME AS A BUY OF 5 CONTRACTS.  NO COST
038100*    IS CHARGED AT ALL WHEN WS-TRADE-QTY IS EXACTLY ZERO, WHICH
038200*    IN PRACTICE HAPPENS ONLY WHEN THE TARGET VOLUME HAPPENS TO
038300*    LAND ON THE SAME FIGURE AS YESTERDAY'S - RARE, BUT WORTH
038400*    NOT CHARGING A COST FOR A TRADE THAT NEVER HAPPENED.
038500 4700-CALC-COST.
038600     MOVE ZERO TO WS-COST.
038700     IF WS-TRADE-QTY NOT = ZERO
038800         IF WS-TRADE-QTY > ZERO
038900             COMPUTE WS-COST = WS-TRADE-QTY * PM-FUTURES-FEE
039000         ELSE
039100             COMPUTE WS-COST =
039200                 (ZERO - WS-TRADE-QTY) * PM-FUTURES-FEE
039300         END-IF
039400         SUBTRACT WS-COST FROM WS-CAPITAL
039500     END-IF.
039600*
039700*    DRAWDOWN IS MEASURED OFF THE STRATEGY'S OWN RUNNING CAPITAL
039800*    HIGH-WATER MARK, NOT OFF THE STARTING $500,000 - A
039900*    STRATEGY THAT RUNS CAPITAL UP TO $700,000 AND THEN BACK
040000*    DOWN TO $600,000 HAS TAKEN A DRAWDOWN FROM ITS OWN PEAK OF
040100*    $700,000, NOT FROM WHERE IT STARTED, WHICH IS THE FIGURE
040200*    THE RISK DESK ACTUALLY CARES ABOUT.  WS-MAX-DRAWDOWN ONLY
040300*    EVER GROWS OVER THE COURSE OF A PASS - A SMALLER DRAWDOWN
040400*    LATER IN THE RUN NEVER ERASES A BIGGER ONE SEEN EARLIER.
040500 4800-ACCUM-METRICS.
040600     IF WS-CAPITAL > WS-PEAK-CAP
040700         MOVE WS-CAPITAL TO WS-PEAK-CAP
040800     END-IF.
040900     COMPUTE WS-DRAWDOWN =
041000         (WS-PEAK-CAP - WS-CAPITAL) / WS-PEAK-CAP.
041100     IF WS-DRAWDOWN > WS-MAX-DRAWDOWN
041200         MOVE WS-DRAWDOWN TO WS-MAX-DRAWDOWN
041300     END-IF.
041400*    SAME SHAPE AS EVERY OTHER READ PARAGRAPH IN THIS SUITE -
041500*    ONE PLACE HOLDS THE AT END LOGIC SO 4000-RUN-SWEEP'S
041600*    PRIMING READ AND 4200-DAY-LOOP'S BOTTOM-OF-LOOP READ STAY
041700*    IN STEP WITH EACH OTHER.
041800 4900-READ-PRICE.
041900     READ PRICE-FILE
042000         AT END
042100             MOVE 'NO' TO WS-MORE-RECS
042200     END-READ.
042300     IF WS-MORE-RECS = 'YES'
042400         MOVE PR-DATE-TXT TO WS-CURR-DATE-TXT
042500     END-IF.
042600*    RAW RETURN IS KEPT AS A FRACTION HERE (0.15 FOR FIFTEEN
042700*    PERCENT, NOT 15.00) SO THE SAME FIGURE CAN EITHER BE SAVED
042800*    STRAIGHT INTO WS-FR-STRAT-RET BELOW OR MULTIPLIED BY 100
042900*    LATER FOR PRINT WITHOUT HAVING TO REMEMBER WHICH SCALE A
043000*    GIVEN FIELD IS CARRYING.
043100 4950-FINISH-METRICS.
043200     COMPUTE WS-TOTAL-RET-RAW =
043300         (WS-CAPITAL - PM-INIT-CAPITAL) / PM-INIT-CAPITAL.
043400     COMPUTE WS-BH-TOTAL-RET-RAW =
043500         (WS-BH-CAPITAL - PM-INIT-CAPITAL) / PM-INIT-CAPITAL.
043600*    ONE ROW OF WS-F-RESULT-TABLE PER VALUE OF F, INDEXED BY THE
043700*    SAME WS-F-NDX THAT DROVE THE VARYING CLAUSE IN 0000-SWB030F
043800*    - THIS IS THE ONLY PLACE IN THE WHOLE PROGRAM WHERE A
043900*    PASS'S RESULT SURVIVES PAST THE CLOSE OF ITS OWN
044000*    PRICE-FILE, SO 6000-SWEEP-RPT CAN PRINT ALL THREE RESULTS
044100*    TOGETHER AFTER THE LAST PASS HAS FINISHED.
044200 4960-SAVE-RESULT.
044300     MOVE WS-RUN-F TO WS-FR-F (WS-F-NDX).
044400     COMPUTE WS-FR-STRAT-RET (WS-F-NDX) ROUNDED =
044500        WS-TOTAL-RET-RAW.
044600     COMPUTE WS-FR-BH-RET (WS-F-NDX) ROUNDED =
044700        WS-BH-TOTAL-RET-RAW.
044800     COMPUTE WS-FR-MDD (WS-F-NDX) ROUNDED = WS-MAX-DRAWDOWN.
044900*    THE REPORT ONLY PRINTS ONCE ALL THREE PASSES ARE DONE - NO
045000*    PARTIAL REPORT IS EVER PRINTED WHILE THE SWEEP IS STILL
045100*    RUNNING, SINCE THE WHOLE POINT OF THE LISTING IS TO SHOW
045200*    ALL THREE F VALUES ON ONE PAGE, SIDE BY SIDE.
045300 6000-SWEEP-RPT.
045400     PERFORM 6100-HEADING.
045500     PERFORM 6200-DETAIL-LINE
045600         VARYING WS-F-NDX FROM 1 BY 1
045700             UNTIL WS-F-NDX > 3.
045800*
045900*    ONLY ONE HEADING PRINTS FOR THE WHOLE REPORT SINCE THE
046000*    ENTIRE SWEEP FITS ON A SINGLE PAGE - THIS IS WHY
046100*    6000-SWEEP-RPT CALLS 6100-HEADING EXACTLY ONCE, BEFORE THE
046200*    VARYING LOOP THAT PRINTS THE THREE DETAIL LINES, RATHER
046300*    THAN ONCE PER DETAIL LINE THE WAY SWB010B'S COMPARISON
046400*    REPORT RE-HEADS PER STRATEGY.
046500 6100-HEADING.
046600     ADD 1 TO C-PCTR.
046700     MOVE C-PCTR TO O-PCTR.
046800     WRITE PRTLINE FROM COMPANY-TITLE
046900         AFTER ADVANCING PAGE.
047000     WRITE PRTLINE FROM COLUMN-HEADING-1
047100         AFTER ADVANCING 2 LINES.
047200     WRITE PRTLINE FROM COLUMN-HEADING-2
047300         AFTER ADVANCING 1 LINE.
047400*    BOTH RETURN FIGURES ARE RUN THROUGH THE SAME WS-PCT-WORK
047500*    SCRATCH FIELD ONE AT A TIME RATHER THAN THREE SEPARATE
047600*    SCRATCH FIELDS - THE RAW FRACTION IS NEEDED ONLY LONG
047700*    ENOUGH TO BE MULTIPLIED BY 100 AND MOVED OUT TO ITS OWN
047800*    PRINT FIELD, SO REUSING ONE WORK AREA THREE TIMES IN A ROW
047900*    IS SAFE AND SAVES DECLARING TWO FIELDS THAT WOULD NEVER BE
048000*    NEEDED AT THE SAME TIME.  THE BEHAVIOR COLUMN BELOW READS
048100*    OFF THE SAME F VALUE THAT DROVE THE WHOLE PASS - BELOW
048200*    PARITY THE STRATEGY IS ALWAYS ADDING TO LOSING POSITIONS
048300*    AND TRIMMING WINNERS (BUYING DIPS, SELLING RALLIES), ABOVE
048400*    PARITY IT IS THE OPPOSITE (CHASING STRENGTH, CUTTING
048500*    WEAKNESS), AND AT EXACTLY F=1.00 THE TARGET VOLUME NEVER
048600*    MOVES AT ALL SINCE THE POSITION IS ALREADY SIZED TO MATCH
048700*    CAPITAL ONE-FOR-ONE - THIS MATCHES THE SAME THREE-WAY
048800*    EVALUATE SWB010B USES ON ITS OWN LEDGER, RESTATED HERE
048900*    AGAINST THE FIXED SWEEP POINTS INSTEAD OF A RUN-TIME
049000*    LEVERAGE PARAMETER.
049100 6200-DETAIL-LINE.
049200     MOVE WS-FR-F (WS-F-NDX) TO O-F-VALUE.
049300     COMPUTE WS-PCT-WORK ROUNDED =
049400         WS-FR-STRAT-RET (WS-F-NDX) * 100.
049500     MOVE WS-PCT-WORK TO O-STRAT-RET-PCT.
049600     COMPUTE WS-PCT-WORK ROUNDED =
049700         WS-FR-BH-RET (WS-F-NDX) * 100.
049800     MOVE WS-PCT-WORK TO O-BH-RET-PCT.
049900     COMPUTE WS-PCT-WORK ROUNDED = WS-FR-MDD (WS-F-NDX) * 100.
050000     MOVE WS-PCT-WORK TO O-MDD-PCT.
050100     EVALUATE TRUE
050200         WHEN WS-FR-F (WS-F-NDX) < 1.00
050300             MOVE 'BUY DIPS/SELL RALLY' TO O-BEHAVIOR
050400         WHEN WS-FR-F (WS-F-NDX) = 1.00
050500             MOVE 'NO ACTION'           TO O-BEHAVIOR
050600         WHEN OTHER
050700             MOVE 'CHASE UP/CUT DOWN'   TO O-BEHAVIOR
050800     END-EVALUATE.
050900     WRITE PRTLINE FROM DETAIL-LINE
051000         AFTER ADVANCING 2 LINES.
051100*    NOTHING BUT PRTOUT WAS EVER LEFT OPEN AT THIS POINT -
051200*    PRICE-FILE IS ALREADY CLOSED AT THE END OF EACH PASS BACK
051300*    IN 4000-RUN-SWEEP, SO THERE IS NOTHING ELSE TO CLOSE HERE.
051400 8000-CLOSING.
051500     CLOSE PRTOUT.
