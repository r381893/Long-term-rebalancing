000100 IDENTIFICATION DIVISION.
000200     PROGRAM-ID.            SWB020T.
000300     AUTHOR.                RUTH H. LINDQUIST.
000400     INSTALLATION.          LINDQUIST DIVISION - RISK SYSTEMS.
000500     DATE-WRITTEN.          04/16/89.
000600     DATE-COMPILED.
000700     SECURITY.              COMPANY CONFIDENTIAL.
000800*
000900*****************************************************************
001000* SWB020T - TRADE DETAIL EXTRACTOR.  SCANS A STRATEGY LEDGER    *
001100* AND PULLS OFF THE DAYS WHERE A TRADE ACTUALLY HAPPENED - I.E. *
001200* LG-TRADE NOT ZERO - ONTO A SEPARATE LISTING FOR THE DESK SO   *
001300* THEY DO NOT HAVE TO PAGE THROUGH EVERY HOLD DAY TO FIND THE   *
001400* RE-BALANCE ACTIVITY.  LEDGER-FILE MAY CARRY MORE THAN ONE     *
001500* STRATEGY BACK TO BACK (SPIDER THEN FOREVER THEN BUYHOLD) - A  *
001600* NEW HEADING PRINTS EACH TIME THE STRATEGY CODE CHANGES.       *
001700*                                                                *
001800* THIS PROGRAM READS ONLY.  IT NEVER WRITES BACK TO THE LEDGER  *
001900* AND IT NEVER RECOMPUTES ANYTHING THAT SWB010B ALREADY WORKED  *
002000* OUT - PRICE, POSITION, TRADE SIZE AND RUNNING CAPITAL ARE ALL *
002100* COPIED STRAIGHT ACROSS AND MERELY RE-EDITED FOR PRINT.        *
002200*****************************************************************
002300*
002400*   MAINTENANCE LOG
002500*     04/16/89  RHL  ORIGINAL PROGRAM - SINGLE STRATEGY LEDGER,
002600*                    NO CONTROL BREAK.
002700*     11/09/91  TBO  ADDED THE STRATEGY CONTROL BREAK SO ONE RUN
002800*                    OF SWB020T COVERS THE WHOLE LEDGER-FILE
002900*                    PRODUCED BY SWB010B IN ONE JOB STEP.
003000*                    SWB-0115.
003100*     07/30/94  TBO  WIDENED THE REASON COLUMN TO MATCH THE
003200*                    40-BYTE LG-REASON FIELD.  SWB-0179.
003300*     09/09/98  MJC  Y2K REVIEW - LG-DATE IS TEXT YYYY-MM-DD, NO
003400*                    CHANGE REQUIRED.  SWB-0231.
003500*     06/14/05  DKW  WIDENED O-CAPITAL TO MATCH SWB010B'S
003600*                    ENLARGED PM-INIT-CAPITAL HEADROOM FOR RUNS
003700*                    ABOVE $10 MILLION.  SWB-0356.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS SWB-RERUN-REQUESTED
004400     UPSI-0 OFF STATUS IS SWB-NORMAL-RUN.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LEDGER-FILE
004900         ASSIGN TO LEDGERDT
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200     SELECT TRADES-FILE
005300         ASSIGN TO TRADEOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  LEDGER-FILE
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 105 CHARACTERS
006200     DATA RECORD IS LEDGER-RECORD.
006300     COPY SWBLEDG.
006400*
006500 FD  TRADES-FILE
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 100 CHARACTERS
006800     DATA RECORD IS TRDLINE.
006900*
007000 01  TRDLINE                       PIC X(100).
007100*
007200*    TRADES-FILE IS LINE SEQUENTIAL LIKE THE LEDGER IT READS -
007300*    THIS SHOP'S DESK PRINTS THESE LISTINGS ON DEMAND FROM
007400*    WHATEVER TERMINAL IS HANDY RATHER THAN ROUTING THEM TO THE
007500*    PRINT SPOOL, SO THE DETAIL EXTRACT IS KEPT AS A FLAT FILE
007600*    RATHER THAN A REPORT-WRITER PRINT FILE.
007700 WORKING-STORAGE SECTION.
007800*    WS-PRICE-INT AND WS-CAPITAL-INT ARE THE ROUNDING WORK
007900*    FIELDS USED IN 2100-DETAIL-OUTPUT TO TAKE LG-PRICE AND
008000*    LG-CAPITAL DOWN FROM DOLLARS-AND-CENTS TO WHOLE DOLLARS
008100*    FOR THE DESK LISTING.  BOTH ARE COMP SO THE COMPUTE
008200*    ROUNDED STATEMENTS DO NOT HAVE TO WORK THROUGH DISPLAY
008300*    ARITHMETIC ON EVERY TRADE LINE.  THEY ARE CARRIED AS
008400*    STANDALONE 77-LEVEL SCRATCH ITEMS RATHER THAN BURIED UNDER
008500*    WORK-AREA SINCE NEITHER ONE IS EVER MOVED OR CLEARED AS
008600*    PART OF THAT GROUP - EACH IS SET FRESH BY ITS OWN COMPUTE
008700*    ROUNDED EVERY TIME 2100-DETAIL-OUTPUT RUNS.
008800 77  WS-PRICE-INT                  PIC S9(07)      COMP.
008900 77  WS-CAPITAL-INT                PIC S9(13)      COMP.
009000*
009100 01  WORK-AREA.
009200     05  C-PCTR                    PIC 99          VALUE ZERO.
009300     05  LEDGER-EOF-SW             PIC X(03)       VALUE 'NO'.
009400         88  LEDGER-AT-EOF                         VALUE 'YES'.
009500     05  WS-FIRST-REC-SW           PIC X(03)       VALUE 'YES'.
009600         88  WS-IS-FIRST-REC                       VALUE 'YES'.
009700     05  WS-SAVE-STRATEGY          PIC X(08)       VALUE SPACES.
009800     05  FILLER                    PIC X(05)       VALUE SPACES.
009900*
010000 01  I-DATE.
010100     05  I-YEAR                    PIC 9(04).
010200     05  I-MONTH                   PIC 99.
010300     05  I-DAY                     PIC 99.
010400     05  FILLER                    PIC X(13)       VALUE SPACES.
010500*
010600 01  COMPANY-TITLE-LINE.
010700     05  FILLER                    PIC X(06)       VALUE 'DATE:'.
010800     05  O-MONTH                   PIC 99.
010900     05  FILLER                    PIC X           VALUE '/'.
011000     05  O-DAY                     PIC 99.
011100     05  FILLER                    PIC X           VALUE '/'.
011200     05  O-YEAR                    PIC 9(04).
011300     05  FILLER                    PIC X(10)       VALUE SPACES.
011400     05  FILLER                    PIC X(23)
011500                    VALUE 'SWB020T TRADE DETAIL -'.
011600     05  O-TITLE-STRATEGY          PIC X(08).
011700     05  FILLER                    PIC X(28)       VALUE SPACES.
011800     05  FILLER                    PIC X(06)       VALUE 'PAGE:'.
011900     05  O-PCTR                    PIC Z9.
012000     05  FILLER                    PIC X(07)       VALUE SPACES.
012100 01  CT-LINE-R  REDEFINES COMPANY-TITLE-LINE
012200                               PIC X(100).
012300*
012400 01  COLUMN-HEADING-1.
012500     05  FILLER                    PIC X(10)       VALUE 'DATE'.
012600     05  FILLER                    PIC X(03)       VALUE SPACES.
012700     05  FILLER                    PIC X(05)       VALUE 'PRICE'.
012800     05  FILLER                    PIC X(03)       VALUE SPACES.
012900     05  FILLER               PIC X(08)  VALUE 'POSITION'.
013000     05  FILLER                    PIC X(02)       VALUE SPACES.
013100     05  FILLER                    PIC X(05)       VALUE 'TRADE'.
013200     05  FILLER                    PIC X(03)       VALUE SPACES.
013300     05  FILLER               PIC X(07)  VALUE 'CAPITAL'.
013400     05  FILLER                    PIC X(07)       VALUE SPACES.
013500     05  FILLER                    PIC X(06)       VALUE 'REASON'.
013600     05  FILLER                    PIC X(41)       VALUE SPACES.
013700 01  CH-LINE-R  REDEFINES COLUMN-HEADING-1
013800                               PIC X(100).
013900*
014000*    THE DETAIL LINE CARRIES WHATEVER LG-REASON ALREADY SAYS ON
014100*    THE LEDGER - IT DOES NOT REBUILD OR RE-WORD THE REASON
014200*    TEXT, SO ANY CHANGE TO THE REASON WORDING BELONGS IN
014300*    SWB010B'S 4750-SET-REASON, NOT HERE.
014400 01  DETAIL-LINE.
014500     05  O-DATE                    PIC X(10).
014600     05  FILLER                    PIC X(03)       VALUE SPACES.
014700     05  O-PRICE                   PIC Z,ZZ9.
014800     05  FILLER                    PIC X(03)       VALUE SPACES.
014900     05  O-POSITION                PIC ZZZ,ZZ9.
015000     05  FILLER                    PIC X(02)       VALUE SPACES.
015100     05  O-TRADE                   PIC +ZZZ9.
015200     05  FILLER                    PIC X(03)       VALUE SPACES.
015300     05  O-CAPITAL                 PIC ZZ,ZZZ,ZZZ,ZZ9.
015400     05  FILLER                    PIC X(03)       VALUE SPACES.
015500     05  O-REASON                  PIC X(40).
015600     05  FILLER                    PIC X(05)       VALUE SPACES.
015700 01  DT-LINE-R  REDEFINES DETAIL-LINE
015800                               PIC X(100).
015900*
016000 PROCEDURE DIVISION.
016100*
016200*    ----------------------------------------------------------
016300*    0000-SWB020T IS THE WHOLE JOB IN FOUR STEPS: STAMP TODAY'S
016400*    DATE, PULL EACH LEDGER RECORD ONCE, DECIDE WHETHER IT
016500*    BELONGS ON THE DESK LISTING, AND CLOSE UP.  THE LOOP RUNS
016600*    UNTIL THE LAST LEDGER RECORD FROM WHICHEVER STRATEGIES
016700*    SWB010B WROTE HAS GONE BY - THIS PROGRAM HAS NO IDEA HOW
016800*    MANY STRATEGIES ARE IN THE FILE OR WHAT ORDER THEY CAME IN,
016900*    IT JUST WATCHES FOR THE STRATEGY CODE TO CHANGE AND
017000*    REHEADS THE REPORT WHEN IT DOES.  THERE IS NO PARM CARD -
017100*    EVERYTHING THIS PROGRAM NEEDS IS ALREADY ON THE TAPE.
017200*    ----------------------------------------------------------
017300 0000-SWB020T.
017400     PERFORM 1000-INIT.
017500     PERFORM 2000-MAINLINE THRU 2000-EXIT
017600         UNTIL LEDGER-AT-EOF.
017700     PERFORM 8000-CLOSING.
017800     STOP RUN.
017900*
018000*    DATE COMES FROM THE SYSTEM REGISTER, NOT A PARM CARD - THIS
018100*    PROGRAM TAKES NO PARAMETERS OF ITS OWN, IT SIMPLY RIDES ON
018200*    WHATEVER LEDGER-FILE SWB010B LEFT BEHIND IN THE SAME JOB
018300*    STEP.  THE PRIMING READ BELOW PUTS THE FIRST LEDGER RECORD
018400*    IN HAND BEFORE THE MAIN LOOP EVER TESTS LEDGER-AT-EOF -
018500*    WITHOUT THIS PRIMING READ AN EMPTY LEDGER-FILE WOULD STILL
018600*    DRIVE ONE TRIP THROUGH 2000-MAINLINE AGAINST A RECORD THAT
018700*    WAS NEVER ACTUALLY READ.
018800 1000-INIT.
018900     ACCEPT I-DATE FROM DATE YYYYMMDD.
019000     MOVE I-DAY   TO O-DAY.
019100     MOVE I-YEAR  TO O-YEAR.
019200     MOVE I-MONTH TO O-MONTH.
019300*
019400     OPEN INPUT  LEDGER-FILE.
019500     OPEN OUTPUT TRADES-FILE.
019600     PERFORM 9000-READ-LEDGER.
019700*
019800*    THE CONTROL BREAK IS ON LG-STRATEGY, NOT ON ANY SEQUENCE
019900*    NUMBER OR DATE - SWB010B WRITES SPIDER'S WHOLE RUN, THEN
020000*    FOREVER'S WHOLE RUN, THEN BUYHOLD'S WHOLE RUN, SO A CHANGE
020100*    IN LG-STRATEGY ALWAYS MEANS A NEW STRATEGY'S LEDGER IS
020200*    STARTING, NEVER A DATE ROLLING OVER WITHIN ONE STRATEGY.
020300*    WS-IS-FIRST-REC CATCHES THE OPENING RECORD OF THE WHOLE
020400*    FILE, WHICH OTHERWISE WOULD NOT LOOK LIKE A "CHANGE"
020500*    AGAINST THE SPACES WS-SAVE-STRATEGY STARTS WITH - WITHOUT
020600*    THIS SWITCH A BLANK LG-STRATEGY ON A DAMAGED TAPE COULD
020700*    SLIP THROUGH WITH NO HEADING PRINTED AT ALL.
020800 2000-MAINLINE.
020900     IF WS-IS-FIRST-REC
021000             OR LG-STRATEGY NOT = WS-SAVE-STRATEGY
021100         MOVE LG-STRATEGY TO WS-SAVE-STRATEGY
021200         MOVE 'NO' TO WS-FIRST-REC-SW
021300         PERFORM 9900-HEADING
021400     END-IF.
021500*    ONLY TRADE DAYS GO TO THE DETAIL LISTING BELOW - LG-TRADE
021600*    ZERO MEANS THE STRATEGY HELD ITS POSITION THAT DAY AND THE
021700*    DESK DOES NOT WANT TO SEE IT HERE.  THE FULL DAY-BY-DAY
021800*    PICTURE, TRADE OR NO TRADE, IS STILL ON THE LEDGER ITSELF
021900*    FOR WHOEVER NEEDS IT.
022000     IF LG-TRADE NOT = ZERO
022100         PERFORM 2100-DETAIL-OUTPUT
022200     END-IF.
022300     PERFORM 9000-READ-LEDGER.
022400 2000-EXIT.
022500     EXIT.
022600*
022700*    PRICE AND CAPITAL COME OFF THE LEDGER AS SIGNED DECIMAL
022800*    TEXT - LG-PRICE AND LG-CAPITAL ARE DISPLAY FIELDS ON THE
022900*    LEDGER RECORD ITSELF, SO THEY ARE ROUNDED TO WHOLE DOLLARS
023000*    THROUGH THE COMP INTERMEDIATE FIELDS BELOW BEFORE BEING
023100*    EDITED FOR PRINT - THE LEDGER ITSELF STILL CARRIES THE
023200*    CENTS, THE DESK LISTING DOES NOT NEED THEM AND A COMMA-
023300*    EDITED PICTURE WITH TWO DECIMAL PLACES WOULD NOT LEAVE
023400*    ROOM FOR AN EIGHT-FIGURE CAPITAL ON A 100-BYTE LINE.
023500*    O-CAPITAL WAS WIDENED 06/14/05 (SWB-0356) TO STAY AHEAD OF
023600*    SWB010B'S LARGER PM-INIT-CAPITAL CEILING - SEE THE
023700*    MAINTENANCE LOG ABOVE BEFORE NARROWING THIS FIELD BACK.
023800*    DT-LINE-R IS CLEARED TO SPACES FIRST SO A SHORT
023900*    WS-REASON-TEXT COPIED FROM THE LEDGER DOES NOT LEAVE
024000*    TRAILING GARBAGE FROM THE PREVIOUS DETAIL LINE SITTING IN
024100*    THE UNUSED TAIL OF THE RECORD.
024200 2100-DETAIL-OUTPUT.
024300     MOVE SPACES TO DT-LINE-R.
024400     MOVE LG-DATE TO O-DATE.
024500     COMPUTE WS-PRICE-INT ROUNDED = LG-PRICE.
024600     MOVE WS-PRICE-INT TO O-PRICE.
024700     MOVE LG-VOLUME TO O-POSITION.
024800     MOVE LG-TRADE TO O-TRADE.
024900     COMPUTE WS-CAPITAL-INT ROUNDED = LG-CAPITAL.
025000     MOVE WS-CAPITAL-INT TO O-CAPITAL.
025100     MOVE LG-REASON TO O-REASON.
025200     MOVE DETAIL-LINE TO TRDLINE.
025300     WRITE TRDLINE.
025400*
025500*    SINGLE READ PARAGRAPH FOR THE WHOLE PROGRAM - THE PRIMING
025600*    READ IN 1000-INIT AND THE LOOP READ AT THE BOTTOM OF
025700*    2000-MAINLINE BOTH CALL HERE SO THE AT END LOGIC ONLY
025800*    LIVES IN ONE PLACE AND CANNOT DRIFT OUT OF STEP BETWEEN
025900*    THE TWO CALL SITES.
026000 9000-READ-LEDGER.
026100     READ LEDGER-FILE
026200         AT END
026300             MOVE 'YES' TO LEDGER-EOF-SW
026400     END-READ.
026500*
026600*    FIRES ONCE PER STRATEGY, NOT ONCE PER PRINTED PAGE - THIS
026700*    REPORT DOES NOT COUNT LINES OR WATCH FOR LINAGE OVERFLOW,
026800*    SO A STRATEGY WITH A LONG RUN OF TRADE DAYS WILL PRINT ITS
026900*    DETAIL LINES RIGHT ON PAST WHERE A PAGE WOULD BREAK ON A
027000*    LINE PRINTER.  THE DESK ASKED FOR ONE HEADING PER STRATEGY,
027100*    NOT STRICT PAGE CONTROL, SO C-PCTR BELOW IS REALLY A
027200*    STRATEGY COUNTER AND NOT A TRUE PAGE NUMBER - THE AFTER
027300*    ADVANCING PAGE ON THE COMPANY-TITLE-LINE WRITE STILL FORCES
027400*    A FRESH SHEET FOR EACH NEW STRATEGY EVEN THOUGH THE NUMBER
027500*    ITSELF DOES NOT COUNT PAGES IN THE USUAL SENSE.
027600 9900-HEADING.
027700     ADD 1 TO C-PCTR.
027800     MOVE C-PCTR TO O-PCTR.
027900     MOVE WS-SAVE-STRATEGY TO O-TITLE-STRATEGY.
028000     MOVE COMPANY-TITLE-LINE TO TRDLINE.
028100     WRITE TRDLINE.
028200     MOVE COLUMN-HEADING-1 TO TRDLINE.
028300     WRITE TRDLINE.
028400*
028500*    NOTHING TO TOTAL OR FOOT HERE - THE SUMMARY FIGURES FOR
028600*    EACH STRATEGY (TOTAL RETURN, ANNUALIZED RETURN, MAX
028700*    DRAWDOWN, TRADE COUNTS) ALREADY WENT OUT ON SWB010B'S
028800*    SUMMARY-FILE AND COMPARISON REPORT.  THIS PROGRAM ONLY EVER
028900*    CLOSES WHAT IT OPENED.
029000 8000-CLOSING.
029100     CLOSE LEDGER-FILE.
029200     CLOSE TRADES-FILE.
029300*    IF A FUTURE RELEASE EVER LETS THE DESK ASK FOR A SINGLE
029400*    STRATEGY'S DETAIL ONLY, THE PLACE TO ADD THAT SELECTION IS
029500*    RIGHT AFTER THE PRIMING READ IN 1000-INIT, SKIPPING LEDGER
029600*    RECORDS WHOSE LG-STRATEGY DOES NOT MATCH UNTIL THE WANTED
029700*    STRATEGY IS REACHED - NO SUCH SELECTION HAS BEEN ASKED FOR
029800*    AS OF THIS WRITING.
