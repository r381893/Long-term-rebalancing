000100*****************************************************************
000200*                        S W B S U M M . C P Y                  *
000300*   PER-STRATEGY PERFORMANCE SUMMARY RECORD, WRITTEN ONCE AT    *
000400*   END OF RUN TO SUMMARY-FILE BY SWB010B.  ALSO PROVIDES THE   *
000500*   3-ROW IN-MEMORY RESULT TABLE USED BY THE 6000-COMPARISON-   *
000600*   RPT PARAGRAPH TO LAY THE SPIDER/FOREVER/BUYHOLD LINES SIDE  *
000700*   BY SIDE WITHOUT RE-READING SUMMARY-FILE.                    *
000800*****************************************************************
000900*
001000*   MAINTENANCE LOG
001100*     04/02/89  RHL  ORIGINAL LAYOUT - SINGLE SUMMARY RECORD.
001200*     11/02/91  TBO  ADDED SM-SHARPE WHEN RISK DESK ASKED FOR A
001300*                    RISK-ADJUSTED NUMBER ALONGSIDE RETURN/MDD.
001400*                    SWB-0114.
001500*     03/20/96  TBO  ADDED SWB-RESULT-TABLE (OCCURS 3) SO THE
001600*                    COMPARISON REPORT NO LONGER REQUIRES A
001700*                    SECOND PASS OF SUMMARY-FILE.  SWB-0198.
001800*     09/09/98  MJC  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001900*                    SWB-0231.
002000*
002100 01  SUMMARY-RECORD.
002200     05  SM-STRATEGY               PIC X(08).
002300     05  SM-TOTAL-RET              PIC S9(05)V9(04).
002400     05  SM-ANNUAL-RET             PIC S9(05)V9(04).
002500     05  SM-MDD                    PIC S9(01)V9(04).
002600     05  SM-SHARPE                 PIC S9(03)V9(04).
002700     05  SM-FINAL-CAP              PIC S9(13)V99.
002800     05  SM-TOT-TRADES             PIC 9(07).
002900     05  SM-TOT-BUY                PIC 9(09).
003000     05  SM-TOT-SELL               PIC 9(09).
003100     05  FILLER                    PIC X(09).
003200*
003300 01  SWB-RESULT-TABLE.
003400     05  SWB-RESULT-ROW OCCURS 3 TIMES.
003500         10  SWB-R-STRATEGY        PIC X(08).
003600         10  SWB-R-LEVERAGE        PIC 9(01)V99.
003700         10  SWB-R-FREQ            PIC X(08).
003800         10  SWB-R-TOTAL-RET       PIC S9(05)V9(04).
003900         10  SWB-R-ANNUAL-RET      PIC S9(05)V9(04).
004000         10  SWB-R-MDD             PIC S9(01)V9(04).
004100         10  SWB-R-FINAL-CAP       PIC S9(13)V99.
004200         10  SWB-R-TOT-TRADES      PIC 9(07).
004300         10  SWB-R-TOT-BUY         PIC 9(09).
004400         10  SWB-R-TOT-SELL        PIC 9(09).
