000100*****************************************************************
000200*                        S W B L E D G . C P Y                  *
000300*   DAILY EQUITY-LEDGER RECORD.  WRITTEN ONCE PER TRADING DAY   *
000400*   PER STRATEGY BY SWB010B AND SWB030F ONTO LEDGER-FILE; READ  *
000500*   BACK BY SWB020T TO PULL THE TRADE-DETAIL SUBSET (TRADE NOT  *
000600*   EQUAL ZERO) ONTO TRADES-FILE.  SAME LAYOUT SERVES BOTH.     *
000700*****************************************************************
000800*
000900*   MAINTENANCE LOG
001000*     04/02/89  RHL  ORIGINAL LAYOUT.
001100*     07/30/94  TBO  WIDENED LG-REASON FROM 20 TO 40 BYTES - THE
001200*                    BUY-AND-HOLD COMMENTARY RAN OFF THE END.
001300*                    SWB-0179.
001400*     09/09/98  MJC  Y2K REVIEW - LG-DATE IS TEXT YYYY-MM-DD, NO
001500*                    2-DIGIT YEAR STORAGE, NO CHANGE.  SWB-0231.
001600*
001700 01  LEDGER-RECORD.
001800     05  LG-STRATEGY               PIC X(08).
001900     05  LG-DATE                   PIC X(10).
002000     05  LG-PRICE                  PIC S9(07)V99.
002100     05  LG-CAPITAL                PIC S9(13)V99.
002200     05  LG-VOLUME                 PIC S9(09).
002300     05  LG-TRADE                  PIC S9(09).
002400     05  LG-REASON                 PIC X(40).
002500     05  FILLER                    PIC X(05).
