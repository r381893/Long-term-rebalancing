000100*****************************************************************
000200*                        S W B E N G W . C P Y                  *
000300*   SHARED DAILY-ENGINE WORKING STORAGE FOR THE FIXED-LEVERAGE  *
000400*   REBALANCING MATH.  COPIED INTO SWB010B (COMPARISON DRIVER)  *
000500*   AND SWB030F (F-SWEEP REPORT) SO BOTH COPIES OF THE ENGINE   *
000600*   LOOP START FROM ONE LAYOUT.  THERE IS NO CALL IN THIS SHOP  *
000700*   SUITE - EACH PROGRAM CARRIES ITS OWN COPY OF THE DAILY LOOP *
000800*   AND ITS OWN COPY OF THIS STORAGE.                           *
000900*****************************************************************
001000*
001100*   MAINTENANCE LOG
001200*     04/02/89  RHL  ORIGINAL LAYOUT - CAPITAL/VOLUME/PNL WORK
001300*                    FIELDS FOR THE FIRST SPIDER-WEB RUN.
001400*     11/02/91  TBO  ADDED WS-DIM-R DAY-OF-YEAR TABLE SO WEEKLY
001500*                    REBALANCE NO LONGER NEEDS A DATE SUBROUTINE
001600*                    THE SHOP DOES NOT OWN.  SWB-0114.
001700*     07/30/94  TBO  ADDED BH-/BHR- TRACK FIELDS WHEN THE FOREVER
001800*                    AND BUY-HOLD COMPARISON TRACKS WERE ADDED.
001900*                    SWB-0179.
002000*     03/20/96  TBO  ADDED SUM-RET/SUM-RET-SQ RUNNING ACCUMULATORS
002100*                    FOR THE SHARPE FIGURE.  SWB-0198.
002200*     09/09/98  MJC  Y2K REVIEW - WS-CURR-CC-YY / WS-PREV-CC-YY
002300*                    ALREADY FULL 4-DIGIT, NO CHANGE.  SWB-0231.
002400*     02/11/02  DKW  ADDED WS-LEAP-TEST AND THE FEBRUARY BUMP IN
002500*                    9400-DAY-OF-YEAR AFTER A WEEK-NUMBER MISS IN
002600*                    A LEAP-YEAR RUN.  SWB-0304.
002700*
002800 01  SWB-ENGINE-WORK.
002900     05  WS-FIRST-REC-SW           PIC X(03)      VALUE 'YES'.
003000         88  WS-IS-FIRST-REC                      VALUE 'YES'.
003100     05  WS-MORE-RECS              PIC X(03)      VALUE 'YES'.
003200         88  WS-NO-MORE-RECS                      VALUE 'NO'.
003300     05  WS-BHR-MONTH-SET          PIC X(03)      VALUE 'NO'.
003400         88  WS-BHR-MONTH-IS-SET                  VALUE 'YES'.
003500     05  WS-REC-COUNT              PIC 9(07)      COMP.
003600     05  WS-RET-COUNT              PIC 9(07)      COMP.
003700     05  WS-PREV-WEEK-NO           PIC 9(04)      COMP.
003800     05  WS-CURR-WEEK-NO           PIC 9(04)      COMP.
003900     05  WS-PREV-MONTH             PIC 9(02)      COMP.
004000     05  WS-BHR-LAST-MONTH         PIC 9(02)      COMP.
004100     05  WS-DAY-OF-YEAR            PIC 9(04)      COMP.
004200     05  WS-LEAP-TEST              PIC 9(04)      COMP.
004300     05  WS-TOT-TRADES             PIC 9(07)      COMP.
004400     05  WS-TOT-BUY                PIC 9(09)      COMP.
004500     05  WS-TOT-SELL               PIC 9(09)      COMP.
004600*
004700     05  WS-PREV-DATE.
004800         10  WS-PREV-DATE-TXT      PIC X(10).
004900     05  WS-PREV-DATE-R  REDEFINES WS-PREV-DATE.
005000         10  WS-PREV-CC-YY         PIC 9(04).
005100         10  FILLER                PIC X(01).
005200         10  WS-PREV-MM            PIC 9(02).
005300         10  FILLER                PIC X(01).
005400         10  WS-PREV-DD            PIC 9(02).
005500     05  WS-PREV-PRICE             PIC S9(07)V99.
005600*
005700     05  WS-CURR-DATE.
005800         10  WS-CURR-DATE-TXT      PIC X(10).
005900     05  WS-CURR-DATE-R  REDEFINES WS-CURR-DATE.
006000         10  WS-CURR-CC-YY         PIC 9(04).
006100         10  FILLER                PIC X(01).
006200         10  WS-CURR-MM            PIC 9(02).
006300         10  FILLER                PIC X(01).
006400         10  WS-CURR-DD            PIC 9(02).
006500*
006600     05  WS-CAPITAL                PIC S9(13)V99.
006700     05  WS-VOLUME                 PIC S9(09).
006800     05  WS-TARGET-VOL             PIC S9(09).
006900     05  WS-TRADE-QTY              PIC S9(09).
007000         88  WS-TRADE-IS-BUY       VALUE 1 THRU 999999999.
007100         88  WS-TRADE-IS-SELL      VALUE -999999999 THRU -1.
007200         88  WS-TRADE-IS-HOLD      VALUE 0.
007300     05  WS-DELTA-P                PIC S9(07)V99.
007400     05  WS-PNL                    PIC S9(13)V99.
007500     05  WS-BACKWARD-INCOME        PIC S9(11)V9999.
007600     05  WS-DAILY-RATE             PIC S9(01)V9(08).
007700     05  WS-COST                   PIC S9(09)V99.
007800     05  WS-TRADE-VALUE            PIC S9(13)V99.
007900*
008000     05  WS-BH-CAPITAL             PIC S9(13)V99.
008100     05  WS-BH-VOLUME              PIC S9(09).
008200     05  WS-BH-PNL                 PIC S9(13)V99.
008300*
008400     05  WS-BHR-CAPITAL            PIC S9(13)V99.
008500     05  WS-BHR-VOLUME             PIC S9(09).
008600     05  WS-BHR-PNL                PIC S9(13)V99.
008700*
008800     05  WS-PEAK-CAP               PIC S9(13)V99.
008900     05  WS-DRAWDOWN               PIC S9(01)V9(08).
009000     05  WS-MAX-DRAWDOWN           PIC S9(01)V9(08).
009100*
009200     05  WS-BH-PEAK-CAP            PIC S9(13)V99.
009300     05  WS-BH-DRAWDOWN            PIC S9(01)V9(08).
009400     05  WS-BH-MAX-DRAWDOWN        PIC S9(01)V9(08).
009500*
009600     05  WS-DAILY-RET              PIC S9(03)V9(08).
009700     05  WS-SUM-RET                PIC S9(05)V9(08).
009800     05  WS-SUM-RET-SQ             PIC S9(05)V9(08).
009900     05  WS-MEAN-RET               PIC S9(03)V9(08).
010000     05  WS-VARIANCE               PIC S9(03)V9(08).
010100     05  WS-STD-DEV                PIC S9(03)V9(08).
010200     05  WS-SHARPE-RAW             PIC S9(03)V9(08).
010300*
010400     05  WS-TOTAL-RET-RAW          PIC S9(05)V9(08).
010500     05  WS-ANNUAL-RET-RAW         PIC S9(05)V9(08).
010600     05  WS-BH-TOTAL-RET-RAW       PIC S9(05)V9(08).
010700     05  WS-BH-ANNUAL-RET-RAW      PIC S9(05)V9(08).
010800     05  WS-ONE-PLUS-RET           PIC S9(03)V9(08).
010900     05  WS-INV-YEARS              PIC S9(03)V9(08).
011000     05  WS-YEARS                  PIC S9(03)V9(06).
011100*
011200     05  WS-REASON-TEXT            PIC X(40).
011300*
011400     05  WS-DAYS-IN-MONTH-TBL.
011500         10  FILLER                PIC 9(03)      VALUE 000.
011600         10  FILLER                PIC 9(03)      VALUE 031.
011700         10  FILLER                PIC 9(03)      VALUE 059.
011800         10  FILLER                PIC 9(03)      VALUE 090.
011900         10  FILLER                PIC 9(03)      VALUE 120.
012000         10  FILLER                PIC 9(03)      VALUE 151.
012100         10  FILLER                PIC 9(03)      VALUE 181.
012200         10  FILLER                PIC 9(03)      VALUE 212.
012300         10  FILLER                PIC 9(03)      VALUE 243.
012400         10  FILLER                PIC 9(03)      VALUE 273.
012500         10  FILLER                PIC 9(03)      VALUE 304.
012600         10  FILLER                PIC 9(03)      VALUE 334.
012700     05  WS-DIM-R  REDEFINES WS-DAYS-IN-MONTH-TBL.
012800         10  WS-DIM  OCCURS 12 TIMES    PIC 9(03)  COMP.
012900     05  WS-PREV-CAPITAL           PIC S9(13)V99.
013000     05  FILLER                    PIC X(20)       VALUE SPACES.
013100*
013200*   WS-DIM-NDX IS CARRIED AS A STANDALONE 77-LEVEL ITEM, NOT AS
013300*   A 05 UNDER SWB-ENGINE-WORK ABOVE, SINCE IT IS A PURE
013400*   SUBSCRIPT INTO WS-DIM USED AND DISCARDED WITHIN 9400-DAY-OF-
013500*   YEAR - IT NEVER TRAVELS AS PART OF THE GROUP MOVE THAT
013600*   CLEARS THE REST OF SWB-ENGINE-WORK AT THE TOP OF A RUN.
013700 77  WS-DIM-NDX                    PIC 9(02)       COMP.
