000100 IDENTIFICATION DIVISION.
000200     PROGRAM-ID.            SWB010B.
000300     AUTHOR.                THOMAS BORLAND.
000400     INSTALLATION.          LINDQUIST DIVISION - RISK SYSTEMS.
000500     DATE-WRITTEN.          04/02/89.
000600     DATE-COMPILED.
000700     SECURITY.              COMPANY CONFIDENTIAL.
000800*
000900*****************************************************************
001000* SWB010B - SPIDER-WEB FIXED-LEVERAGE REBALANCING BACKTEST AND  *
001100* THREE-STRATEGY COMPARISON DRIVER.  RUNS THE DAILY ENGINE ONCE *
001200* EACH FOR SPIDER-WEB (DAILY REBAL, LOW LEVERAGE), FOREVER-LONG *
001300* (MONTHLY REBAL, HIGH LEVERAGE) AND BUY-AND-HOLD (NO REBAL),   *
001400* WRITES A DAILY LEDGER AND PER-STRATEGY SUMMARY FOR EACH, AND  *
001500* PRINTS THE SIDE-BY-SIDE COMPARISON REPORT.                    *
001600*****************************************************************
001700*
001800*   MAINTENANCE LOG
001900*     04/02/89  RHL  ORIGINAL PROGRAM - SINGLE SPIDER-WEB RUN,
002000*                    DAILY REBALANCE ONLY, NO COMPARISON REPORT.
002100*     11/02/91  TBO  ADDED WEEKLY/MONTHLY FREQUENCY AND THE
002200*                    FOREVER-LONG AND BUY-HOLD TRACKS SO ALL
002300*                    THREE STRATEGIES COME OUT OF ONE JOB STEP.
002400*                    REQUEST SWB-0114.
002500*     07/30/94  TBO  ADDED THE BUY-HOLD AND MONTHLY-REBALANCED
002600*                    BUY-HOLD COMPARISON TRACKS ALONGSIDE THE
002700*                    MAIN STRATEGY TRACK.  SWB-0179.
002800*     03/20/96  TBO  ADDED SWB-RESULT-TABLE AND 6000-COMPARISON-
002900*                    RPT SO THE THREE RUNS PRINT ON ONE REPORT
003000*                    INSTEAD OF THREE LISTINGS.  SWB-0198.
003100*     09/09/98  MJC  Y2K REVIEW OF THE WEEK/MONTH BREAK LOGIC -
003200*                    PR-CC-YY IS ALREADY 4-DIGIT, THE DAY-OF-YEAR
003300*                    TABLE IS CENTURY-INDEPENDENT, NO CHANGE
003400*                    REQUIRED.  SIGNED OFF SWB-0231.
003500*     02/11/02  DKW  ADDED THE OPTIONAL PARM-FILE READ AND HOUSE
003600*                    DEFAULTS SO A MISSING PARM CARD NO LONGER
003700*                    ABENDS THE JOB.  SWB-0304.
003800*     06/14/05  DKW  WIDENED PM-INIT-CAPITAL HEADROOM AFTER THE
003900*                    RISK DESK ASKED FOR RUNS ABOVE $10 MILLION.
004000*                    SWB-0355.
004100*
004200*    A NOTE FOR WHOEVER PICKS THIS UP NEXT: THIS PROGRAM, SWB020T
004300*    AND SWB030F ALL SHARE THE SAME SHAPE OF DAILY ENGINE (MARK
004400*    TO MARKET, DECIDE WHETHER TO REBALANCE, PRICE THE TRADE,
004500*    ACCUMULATE DRAWDOWN AND RETURN STATISTICS) BUT EACH IS A
004600*    SEPARATE JOB STEP RATHER THAN ONE SHARED SUBPROGRAM CALLED
004700*    THREE WAYS.  THAT WAS A DELIBERATE CHOICE BACK WHEN RHL
004800*    WROTE THE FIRST VERSION - THE RISK DESK WANTED TO BE ABLE TO
004900*    RUN ANY ONE OF THE THREE REPORTS ON ITS OWN WITHOUT PULLING
005000*    IN THE OTHER TWO'S JCL, AND THAT REQUIREMENT HAS NEVER GONE
005100*    AWAY, SO DO NOT "SIMPLIFY" THIS INTO A CALLED SUBPROGRAM
005200*    WITHOUT CHECKING WITH THE DESK FIRST.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS SWB-RERUN-REQUESTED
005900     UPSI-0 OFF STATUS IS SWB-NORMAL-RUN
006000     CLASS SWB-STRAT-LETTER IS 'S' 'F' 'B'.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PRICE-FILE
006500         ASSIGN TO PRICEDAT
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700*
006800     SELECT OPTIONAL PARM-FILE
006900         ASSIGN TO PARMDAT
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100*
007200     SELECT LEDGER-FILE
007300         ASSIGN TO LEDGERDT
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500*
007600     SELECT SUMMARY-FILE
007700         ASSIGN TO SUMMDAT
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900*
008000     SELECT PRTOUT
008100         ASSIGN TO CMPRPT
008200         ORGANIZATION IS RECORD SEQUENTIAL.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  PRICE-FILE
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 19 CHARACTERS
009000     DATA RECORD IS PRICE-RECORD.
009100     COPY SWBPRIC.
009200*
009300 FD  PARM-FILE
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 61 CHARACTERS
009600     DATA RECORD IS PARM-IN-REC.
009700*
009800 01  PARM-IN-REC                   PIC X(61).
009900*
010000 FD  LEDGER-FILE
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 105 CHARACTERS
010300     DATA RECORD IS LEDGER-RECORD.
010400     COPY SWBLEDG.
010500*
010600 FD  SUMMARY-FILE
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 87 CHARACTERS
010900     DATA RECORD IS SUMMARY-OUT-REC.
011000*
011100 01  SUMMARY-OUT-REC               PIC X(87).
011200*
011300 FD  PRTOUT
011400     LABEL RECORD IS OMITTED
011500     RECORD CONTAINS 132 CHARACTERS
011600     LINAGE IS 60 WITH FOOTING AT 55
011700     DATA RECORD IS PRTLINE.
011800*
011900 01  PRTLINE                       PIC X(132).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300*    SWBPARM GIVES US THE RUN PARAMETERS (CAPITAL, THE THREE
012400*    LEVERAGE FACTORS, FEE AND TAX RATES, BACKWARDATION RATE, AND
012500*    THE STOCK/FUTURES MODE SWITCH) PLUS THE HOUSE DEFAULT VALUES
012600*    USED WHEN THE PARM FILE IS MISSING OR EMPTY.  SWBSUMM IS THE
012700*    87-BYTE PER-STRATEGY SUMMARY RECORD LAYOUT THAT 4960-WRITE-
012800*    SUMMARY BUILDS ONE OF AT THE END OF EACH OF THE THREE RUNS.
012900*    SWBENGW IS THE SHARED DAILY-ENGINE WORK AREA - CAPITAL,
013000*    VOLUME, PRICE, DRAWDOWN AND RETURN ACCUMULATORS THAT 4000-
013100*    RUN-STRATEGY REINITIALIZES FRESH FOR EACH OF THE THREE
013200*    PASSES THROUGH 4050-RESET-WORK, SO ONE COPY OF THE WORK AREA
013300*    SERVES SPIDER-WEB, FOREVER-LONG AND BUY-HOLD IN TURN WITHOUT
013400*    THREE SEPARATE DATA DIVISIONS.
013500*
013600     COPY SWBPARM.
013700     COPY SWBSUMM.
013800     COPY SWBENGW.
013900*
014000 01  WORK-AREA.
014100     05  C-PCTR                    PIC 99          VALUE ZERO.
014200     05  PARM-EOF-SW               PIC X(03)       VALUE 'NO'.
014300         88  PARM-FILE-AT-EOF                      VALUE 'YES'.
014400     05  FILLER                    PIC X(10)       VALUE SPACES.
014500*
014600 01  WS-RUN-PARM-TBL.
014700*
014800*        THE DRIVER TABLE FOR THE THREE COMPARISON RUNS.  IT IS
014900*        LAID DOWN AS SIX 8-BYTE LITERALS AND THEN RE-VIEWED
015000*        THROUGH WS-RUN-PARM-R AS THREE STRATEGY/FREQUENCY PAIRS
015100*        SO 4000-RUN-STRATEGY CAN DRIVE THE WHOLE COMPARISON WITH
015200*        A SINGLE PERFORM VARYING LOOP INSTEAD OF THREE SEPARATE
015300*        CALLS TO THE ENGINE PARAGRAPHS.  ROW 1 IS SPIDER-WEB
015400*        (DAILY REBAL), ROW 2 IS FOREVER-LONG (MONTHLY REBAL,
015500*        HIGHER LEVERAGE), ROW 3 IS BUY-HOLD (NO REBAL AT ALL -
015600*        THE 'NONE' FREQUENCY LITERAL IN ROW 3 NEVER MATCHES ANY
015700*        WHEN CLAUSE IN 4500-REBAL-DECISION, WHICH IS EXACTLY THE
015800*        POINT).
015900*
016000     05  FILLER               PIC X(08)  VALUE 'SPIDER  '.
016100     05  FILLER               PIC X(08)  VALUE 'DAILY   '.
016200     05  FILLER               PIC X(08)  VALUE 'FOREVER '.
016300     05  FILLER               PIC X(08)  VALUE 'MONTHLY '.
016400     05  FILLER               PIC X(08)  VALUE 'BUYHOLD '.
016500     05  FILLER               PIC X(08)  VALUE 'NONE    '.
016600 01  WS-RUN-PARM-R  REDEFINES WS-RUN-PARM-TBL.
016700     05  WS-RUN-PARM  OCCURS 3 TIMES.
016800         10  WS-RUN-STRATEGY       PIC X(08).
016900         10  WS-RUN-FREQ           PIC X(08).
017000*
017100*    WS-RUN-NDX DRIVES BOTH THE OUTER PERFORM VARYING IN 0000-
017200*    SWB010B AND THE SUBSCRIPT INTO WS-RUN-PARM AND SWB-RESULT-
017300*    TABLE, SO IT HAS TO STAY IN STEP WITH "WHICH OF THE THREE
017400*    RUNS ARE WE ON" FROM THE TOP OF THE JOB TO THE COMPARISON
017500*    REPORT AT THE BOTTOM.  DECLARED COMP SINCE IT IS A
017600*    SUBSCRIPT, NOT A PRINTED OR CARD FIELD.
017700*
017800 01  WS-RUN-NDX                    PIC 9(01)       COMP.
017900*
018000*    WS-RUN-F HOLDS WHICHEVER OF PM-SPIDER-F, PM-FOREVER-F OR
018100*    PM-BUYHOLD-F APPLIES TO THE CURRENT PASS - SET ONCE PER RUN
018200*    BY 1100-SETUP-RUN SO THE REST OF THE ENGINE NEVER HAS TO
018300*    EVALUATE WS-RUN-NDX AGAIN TO FIND ITS OWN LEVERAGE TARGET.
018400*
018500 01  WS-RUN-F                      PIC 9(01)V99.
018600 01  WS-SAVE-STRATEGY              PIC X(08).
018700 01  WS-SAVE-FREQ                  PIC X(08).
018800*
018900*    WS-FIRST-DATE AND WS-LAST-DATE ARE STAMPED ONLY DURING THE
019000*    FIRST OF THE THREE RUNS (WS-RUN-NDX = 1, THE SPIDER-WEB
019100*    PASS) SINCE ALL THREE RUNS READ THE SAME PRICE FILE AND SO
019200*    COVER THE SAME CALENDAR RANGE - NO NEED TO RECAPTURE THE
019300*    SAME TWO DATES TWICE MORE.
019400*
019500 01  WS-FIRST-DATE                 PIC X(10)       VALUE SPACES.
019600 01  WS-LAST-DATE                  PIC X(10)       VALUE SPACES.
019700*
019800*    WS-PCT-WORK IS A SCRATCH FIELD FOR CONVERTING A STORED
019900*    FRACTION (0.1234 MEANS 12.34 PERCENT) INTO A PRINTABLE
020000*    PERCENT FIGURE IN 6200-DETAIL-LINE - SEE THE NOTE THERE.
020100*
020200 01  WS-PCT-WORK                   PIC S9(03)V99.
020300*
020400*    I-DATE RECEIVES THE SYSTEM DATE FOR THE REPORT TITLE LINE.
020500*    ACCEPT ... FROM DATE YYYYMMDD AVOIDS THE INTRINSIC FUNCTION
020600*    CURRENT-DATE, WHICH THIS SHOP'S COMPILER OF RECORD DOES NOT
020700*    SUPPORT.
020800*
020900 01  I-DATE.
021000     05  I-YEAR                    PIC 9(04).
021100     05  I-MONTH                   PIC 99.
021200     05  I-DAY                     PIC 99.
021300     05  FILLER                    PIC X(13)       VALUE SPACES.
021400*
021500*
021600*    COMPANY-TITLE, DATE-RANGE-LINE, COLUMN-HEADING-1 AND
021700*    DETAIL-LINE ARE THE FOUR PRINT-LINE LAYOUTS FOR THE 132-BYTE
021800*    PRTOUT REPORT.  THIS IS THE ONLY PROGRAM IN THE SUITE THAT
021900*    PRINTS SIDE BY SIDE - SWB020T AND SWB030F EACH WRITE ONE
022000*    TRACK'S OWN LEDGER OR SWEEP LISTING, BUT THIS DRIVER IS THE
022100*    ONE THAT PUTS ALL THREE STRATEGIES' RESULT LINES UNDER ONE
022200*    HEADING SO THE RISK DESK CAN READ DOWN A SINGLE PAGE.
022300*
022400 01  COMPANY-TITLE.
022500     05  FILLER                    PIC X(06)       VALUE 'DATE:'.
022600     05  O-MONTH                   PIC 99.
022700     05  FILLER                    PIC X           VALUE '/'.
022800     05  O-DAY                     PIC 99.
022900     05  FILLER                    PIC X           VALUE '/'.
023000     05  O-YEAR                    PIC 9(04).
023100     05  FILLER                    PIC X(28)       VALUE SPACES.
023200     05  FILLER                    PIC X(40)
023300                    VALUE 'SPIDER-WEB LEVERAGE COMPARISON REPORT'.
023400     05  FILLER                    PIC X(40)       VALUE SPACES.
023500     05  FILLER                    PIC X(06)       VALUE 'PAGE:'.
023600     05  O-PCTR                    PIC Z9.
023700*
023800 01  DATE-RANGE-LINE.
023900     05  FILLER          PIC X(12)  VALUE 'DATA RANGE:'.
024000     05  O-FIRST-DATE              PIC X(10).
024100     05  FILLER                    PIC X(05)       VALUE ' THRU'.
024200     05  O-LAST-DATE               PIC X(10).
024300     05  FILLER                    PIC X(95)       VALUE SPACES.
024400*
024500 01  COLUMN-HEADING-1.
024600     05  FILLER                    PIC X(03)       VALUE SPACES.
024700     05  FILLER               PIC X(08)  VALUE 'STRATEGY'.
024800     05  FILLER                    PIC X(03)       VALUE SPACES.
024900     05  FILLER                    PIC X(04)       VALUE 'LEV '.
025000     05  FILLER                    PIC X(03)       VALUE SPACES.
025100     05  FILLER                    PIC X(06)       VALUE 'REBAL '.
025200     05  FILLER                    PIC X(03)       VALUE SPACES.
025300     05  FILLER          PIC X(09)  VALUE 'TOTAL RET'.
025400     05  FILLER                    PIC X(03)       VALUE SPACES.
025500     05  FILLER          PIC X(10)  VALUE 'ANNUAL RET'.
025600     05  FILLER                    PIC X(03)       VALUE SPACES.
025700     05  FILLER                    PIC X(03)       VALUE 'MDD'.
025800     05  FILLER                    PIC X(04)       VALUE SPACES.
025900     05  FILLER     PIC X(14)  VALUE 'FINAL CAPITAL'.
026000     05  FILLER                    PIC X(03)       VALUE SPACES.
026100     05  FILLER                    PIC X(06)       VALUE 'TRADES'.
026200     05  FILLER                    PIC X(02)       VALUE SPACES.
026300     05  FILLER               PIC X(07)  VALUE 'BUY VOL'.
026400     05  FILLER                    PIC X(02)       VALUE SPACES.
026500     05  FILLER               PIC X(08)  VALUE 'SELL VOL'.
026600     05  FILLER                    PIC X(28)       VALUE SPACES.
026700*
026800 01  DETAIL-LINE.
026900     05  O-STRATEGY                PIC X(08).
027000     05  FILLER                    PIC X(02)       VALUE SPACES.
027100     05  O-LEVERAGE                PIC 9.99.
027200     05  FILLER                    PIC X(02)       VALUE SPACES.
027300     05  O-FREQ                    PIC X(08).
027400     05  FILLER                    PIC X(01)       VALUE SPACES.
027500     05  O-TOTAL-RET-PCT           PIC +ZZ9.99.
027600     05  FILLER                    PIC X(01)       VALUE SPACES.
027700     05  O-ANNUAL-RET-PCT          PIC +ZZ9.99.
027800     05  FILLER                    PIC X(01)       VALUE SPACES.
027900     05  O-MDD-PCT                 PIC Z9.99.
028000     05  FILLER                    PIC X(03)       VALUE SPACES.
028100     05  O-FINAL-CAP               PIC Z,ZZZ,ZZZ,ZZ9.
028200     05  FILLER                    PIC X(01)       VALUE SPACES.
028300     05  O-TRADES                  PIC ZZZ9.
028400     05  FILLER                    PIC X(02)       VALUE SPACES.
028500     05  O-BUY-VOL                 PIC ZZZZ9.
028600     05  FILLER                    PIC X(02)       VALUE SPACES.
028700     05  O-SELL-VOL                PIC ZZZZ9.
028800     05  FILLER                    PIC X(51)       VALUE SPACES.
028900*
029000 PROCEDURE DIVISION.
029100*
029200*****************************************************************
029300* MAINLINE.  LOAD THE RUN PARAMETERS ONCE, THEN DRIVE THE DAILY *
029400* ENGINE THREE TIMES - ONCE PER ROW OF WS-RUN-PARM-TBL - SO     *
029500* SPIDER-WEB, FOREVER-LONG AND BUY-HOLD ALL COME OUT OF ONE JOB *
029600* STEP AND LAND ON ONE COMPARISON REPORT.  EACH OF THE THREE    *
029700* PASSES RE-READS THE SAME PRICE FILE FROM THE TOP - SEE 4000-  *
029800* RUN-STRATEGY - SINCE NOTHING IN THIS PROGRAM BUFFERS THE      *
029900* PRICE HISTORY IN A TABLE; THE FILE SIMPLY GETS SMALL ENOUGH   *
030000* DAILY HISTORY THAT RE-READING IT THREE TIMES IS CHEAPER THAN  *
030100* HOLDING THE WHOLE PICTURE IN WORKING-STORAGE.                 *
030200*****************************************************************
030300*
030400 0000-SWB010B.
030500     PERFORM 1000-INIT.
030600     PERFORM 2000-LOAD-PARMS.
030700     PERFORM 4000-RUN-STRATEGY THRU 4000-EXIT
030800         VARYING WS-RUN-NDX FROM 1 BY 1
030900             UNTIL WS-RUN-NDX > 3.
031000     PERFORM 6000-COMPARISON-RPT.
031100     PERFORM 8000-CLOSING.
031200     STOP RUN.
031300*
031400*    1000-INIT STAMPS TODAY'S DATE INTO THE REPORT TITLE LINE AND
031500*    OPENS THE THREE OUTPUT FILES THAT STAY OPEN FOR ALL THREE
031600*    PASSES OF THE ENGINE - THE LEDGER AND SUMMARY FILES BUILD UP
031700*    ONE STRATEGY'S ROWS AFTER ANOTHER RATHER THAN BEING REOPENED
031800*    PER RUN, WHICH IS WHY THEY ARE NOT OPENED INSIDE 4000-RUN-
031900*    STRATEGY THE WAY PRICE-FILE IS.
032000*
032100 1000-INIT.
032200     ACCEPT I-DATE FROM DATE YYYYMMDD.
032300     MOVE I-DAY TO O-DAY.
032400     MOVE I-YEAR TO O-YEAR.
032500     MOVE I-MONTH TO O-MONTH.
032600*
032700     OPEN OUTPUT LEDGER-FILE.
032800     OPEN OUTPUT SUMMARY-FILE.
032900     OPEN OUTPUT PRTOUT.
033000*
033100*    2000-LOAD-PARMS READS THE ONE-CARD PARM FILE IF IT IS
033200*    PRESENT.  SINCE REQUEST SWB-0304 THE PARM FILE IS OPTIONAL -
033300*    A MISSING OR EMPTY CARD NO LONGER ABENDS THE JOB, IT JUST
033400*    MEANS THE RUN FALLS BACK TO THE HOUSE DEFAULT FIGURES CARRIED
033500*    IN SWBPARM (SWB-DFLT-xxx).  THE OPEN/READ/CLOSE HAPPENS
033600*    BEFORE ANY OF THE THREE ENGINE PASSES SO ALL THREE USE THE
033700*    SAME CAPITAL, FEE AND LEVERAGE FIGURES FOR A FAIR COMPARISON.
033800*
033900 2000-LOAD-PARMS.
034000     OPEN INPUT PARM-FILE.
034100     READ PARM-FILE INTO PARAMETER-RECORD
034200         AT END
034300             MOVE 'YES' TO PARM-EOF-SW.
034400     CLOSE PARM-FILE.
034500*
034600     IF PARM-FILE-AT-EOF
034700         MOVE SWB-DFLT-INIT-CAP     TO PM-INIT-CAPITAL
034800         MOVE SWB-DFLT-BACKWARD-RATE TO PM-BACKWARD-RATE
034900         MOVE SWB-DFLT-SPIDER-F     TO PM-SPIDER-F
035000         MOVE SWB-DFLT-FOREVER-F    TO PM-FOREVER-F
035100         MOVE SWB-DFLT-BUYHOLD-F    TO PM-BUYHOLD-F
035200         MOVE SWB-DFLT-CONTRACT-MULT TO PM-CONTRACT-MULT
035300         MOVE SWB-DFLT-FUTURES-FEE  TO PM-FUTURES-FEE
035400         MOVE SWB-DFLT-FEE-RATE     TO PM-FEE-RATE
035500         MOVE SWB-DFLT-TAX-RATE     TO PM-TAX-RATE
035600         MOVE SWB-DFLT-FUTURES-MODE TO PM-FUTURES-MODE
035700     END-IF.
035800*
035900*    4000-RUN-STRATEGY IS THE OUTER SHELL AROUND ONE COMPLETE
036000*    PASS OF THE DAILY ENGINE.  IT IS PERFORMED ONCE PER ROW OF
036100*    WS-RUN-PARM-TBL (SEE THE VARYING CLAUSE IN 0000-SWB010B), SO
036200*    EVERYTHING FROM HERE DOWN TO 4960-WRITE-SUMMARY RUNS THREE
036300*    TIMES OVER THE LIFE OF THE JOB - ONCE FOR SPIDER-WEB, ONCE
036400*    FOR FOREVER-LONG, ONCE FOR BUY-HOLD - EACH TIME STARTING
036500*    FROM A FRESH WS-CAPITAL VIA 4050-RESET-WORK AND A FRESH PASS
036600*    THROUGH PRICE-FILE FROM RECORD ONE.  AN EMPTY PRICE FILE ON
036700*    THE FIRST READ FALLS STRAIGHT THROUGH TO 4000-EXIT WITHOUT
036800*    WRITING A SUMMARY ROW FOR THAT PASS, THE SAME DEFENSIVE
036900*    PATTERN USED IN THE SWEEP PROGRAM.
037000*
037100 4000-RUN-STRATEGY.
037200     PERFORM 1100-SETUP-RUN.
037300     PERFORM 4050-RESET-WORK.
037400     OPEN INPUT PRICE-FILE.
037500     PERFORM 4900-READ-PRICE.
037600     IF WS-NO-MORE-RECS
037700         GO TO 4000-EXIT
037800     END-IF.
037900     PERFORM 4100-FIRST-DAY.
038000     PERFORM 4900-READ-PRICE.
038100     PERFORM 4200-DAY-LOOP THRU 4200-EXIT
038200         UNTIL WS-NO-MORE-RECS.
038300     PERFORM 4950-FINISH-METRICS.
038400     PERFORM 4960-WRITE-SUMMARY.
038500     CLOSE PRICE-FILE.
038600 4000-EXIT.
038700     EXIT.
038800*
038900*    1100-SETUP-RUN COPIES THIS PASS'S STRATEGY NAME AND REBAL
039000*    FREQUENCY OUT OF THE DRIVER TABLE INTO THE WS-SAVE- FIELDS
039100*    THAT 4500-REBAL-DECISION AND 4600-WRITE-LEDGER USE FOR THE
039200*    REST OF THE PASS, AND PICKS OFF THIS PASS'S LEVERAGE FACTOR
039300*    FROM WHICHEVER PM-xxx-F FIELD MATCHES WS-RUN-NDX.  DOING THE
039400*    EVALUATE HERE, ONCE PER PASS, MEANS THE DAY LOOP NEVER HAS
039500*    TO RE-DECIDE WHICH STRATEGY IT IS RUNNING.
039600*
039700 1100-SETUP-RUN.
039800     MOVE WS-RUN-STRATEGY (WS-RUN-NDX) TO WS-SAVE-STRATEGY.
039900     MOVE WS-RUN-FREQ (WS-RUN-NDX)     TO WS-SAVE-FREQ.
040000     EVALUATE WS-RUN-NDX
040100         WHEN 1
040200             MOVE PM-SPIDER-F TO WS-RUN-F
040300         WHEN 2
040400             MOVE PM-FOREVER-F TO WS-RUN-F
040500         WHEN 3
040600             MOVE PM-BUYHOLD-F TO WS-RUN-F
040700     END-EVALUATE.
040800*
040900*    4050-RESET-WORK PUTS THE SHARED SWBENGW WORK AREA BACK TO A
041000*    CLEAN STARTING STATE FOR THIS PASS.  WS-CAPITAL, WS-BH-
041100*    CAPITAL AND WS-BHR-CAPITAL ALL START AT THE SAME PM-INIT-
041200*    CAPITAL EVEN THOUGH ONLY ONE OF THE THREE IS ACTUALLY USED
041300*    BY ANY GIVEN PASS - THE BUY-HOLD AND MONTHLY-REBALANCED-
041400*    BUY-HOLD SHADOW TRACKS (WS-BH- AND WS-BHR- FIELDS) RIDE
041500*    ALONG ON EVERY PASS REGARDLESS OF WHICH STRATEGY THE PASS IS
041600*    ACTUALLY REPORTING, SINCE THEY COST NOTHING TO CARRY AND
041700*    EARLIER VERSIONS OF THIS ENGINE USED THEM FOR SANITY-CHECKING
041800*    THE SPIDER-WEB RESULT AGAINST A NO-REBALANCE BASELINE.
041900*    WS-BHR-MONTH-SET STARTS 'NO' SO 4240-BHR-REBAL ALWAYS FORCES
042000*    A REBALANCE ON THE FIRST MONTH IT SEES, NO MATTER WHAT MONTH
042100*    THAT HAPPENS TO BE.
042200*
042300 4050-RESET-WORK.
042400     MOVE PM-INIT-CAPITAL TO WS-CAPITAL.
042500     MOVE PM-INIT-CAPITAL TO WS-BH-CAPITAL.
042600     MOVE PM-INIT-CAPITAL TO WS-BHR-CAPITAL.
042700     MOVE PM-INIT-CAPITAL TO WS-PREV-CAPITAL.
042800     MOVE ZERO TO WS-REC-COUNT.
042900     MOVE ZERO TO WS-RET-COUNT.
043000     MOVE ZERO TO WS-TOT-TRADES.
043100     MOVE ZERO TO WS-TOT-BUY.
043200     MOVE ZERO TO WS-TOT-SELL.
043300     MOVE ZERO TO WS-SUM-RET.
043400     MOVE ZERO TO WS-SUM-RET-SQ.
043500     MOVE ZERO TO WS-MAX-DRAWDOWN.
043600     MOVE ZERO TO WS-BH-MAX-DRAWDOWN.
043700     MOVE ZERO TO WS-BHR-LAST-MONTH.
043800     MOVE 'NO'  TO WS-BHR-MONTH-SET.
043900     MOVE 'YES' TO WS-MORE-RECS.
044000*
044100*    4100-FIRST-DAY OPENS THE POSITION ON DAY ONE OF THE PASS AT
044200*    FULL TARGET LEVERAGE - THERE IS NO PRIOR DAY TO MARK TO
044300*    MARKET AGAINST, SO THIS PARAGRAPH STANDS APART FROM 4200-
044400*    DAY-LOOP RATHER THAN BEING FOLDED INTO IT WITH A FIRST-TIME
044500*    SWITCH.  THE VOLUME FORMULA HERE IS THE SAME ONE USED IN
044600*    4550-DO-REBAL AND 4240-BHR-REBAL - CAPITAL TIMES THE TARGET
044700*    LEVERAGE FACTOR, DIVIDED BY PRICE (AND BY THE CONTRACT
044800*    MULTIPLIER WHEN PM-IS-FUTURES, SINCE A FUTURES CONTRACT
044900*    CONTROLS MORE UNDERLYING VALUE THAN ITS OWN QUOTED PRICE
045000*    SUGGESTS) - BUT IT IS WRITTEN OUT AGAIN HERE RATHER THAN
045100*    PERFORMED AS A SHARED PARAGRAPH BECAUSE ON DAY ONE THE TRADE
045200*    QUANTITY EQUALS THE WHOLE POSITION, NOT A REBALANCE DELTA,
045300*    SO THE COST CALCULATION THAT FOLLOWS IT IN
045400*    THE DAY LOOP DOES NOT APPLY HERE.
045500*
045600 4100-FIRST-DAY.
045700     MOVE WS-CURR-DATE     TO WS-PREV-DATE.
045800     MOVE PR-CLOSE         TO WS-PREV-PRICE.
045900     MOVE WS-CURR-WEEK-NO  TO WS-PREV-WEEK-NO.
046000     MOVE WS-CURR-MM       TO WS-PREV-MONTH.
046100     IF WS-RUN-NDX = 1
046200         MOVE WS-CURR-DATE-TXT TO WS-FIRST-DATE
046300     END-IF.
046400     IF PM-IS-FUTURES
046500         COMPUTE WS-VOLUME =
046600             (WS-CAPITAL * WS-RUN-F)
046700                 / (PR-CLOSE * PM-CONTRACT-MULT)
046800     ELSE
046900         COMPUTE WS-VOLUME = (WS-CAPITAL * WS-RUN-F) / PR-CLOSE
047000     END-IF.
047100     MOVE WS-VOLUME TO WS-BH-VOLUME.
047200     MOVE WS-VOLUME TO WS-BHR-VOLUME.
047300     MOVE WS-VOLUME TO WS-TRADE-QTY.
047400     MOVE WS-CAPITAL TO WS-PEAK-CAP.
047500     MOVE WS-BH-CAPITAL TO WS-BH-PEAK-CAP.
047600     MOVE 'INITIAL ENTRY - POSITION OPENED AT FULL TARGET' TO
047700             WS-REASON-TEXT.
047800     PERFORM 4600-WRITE-LEDGER.
047900     ADD 1 TO WS-REC-COUNT.
048000*
048100*    THIS SAME ORDERING PROBLEM COMES UP IN SWB030F'S SWEEP
048200*    ENGINE AND WAS RESOLVED THE SAME WAY THERE - MARK-TO-MARKET
048300*    ALWAYS RUNS BEFORE THE REBALANCE DECISION IN BOTH PROGRAMS,
048400*    SO A MAINTAINER WHO LEARNS ONE ENGINE'S PARAGRAPH ORDER HAS
048500*    ALREADY LEARNED THE OTHER'S.
048600*
048700*    4200-DAY-LOOP IS THE HEART OF THE ENGINE - EVERY TRADING DAY
048800*    AFTER DAY ONE RUNS THROUGH THIS SAME SEQUENCE: MARK THE
048900*    EXISTING POSITION (AND THE TWO SHADOW TRACKS) TO THE NEW
049000*    PRICE, CREDIT OR DEBIT BACKWARDATION INCOME FOR FUTURES RUNS,
049100*    REBALANCE THE MONTHLY SHADOW TRACK IF ITS MONTH TURNED OVER,
049200*    DECIDE WHETHER *THIS* STRATEGY'S OWN REBALANCE IS DUE TODAY,
049300*    PRICE OUT ANY RESULTING TRADE, LOG THE DAY TO THE LEDGER, AND
049400*    ROLL THE RETURN AND DRAWDOWN ACCUMULATORS FORWARD BEFORE
049500*    READING THE NEXT PRICE RECORD.  THE ORDER OF THE PERFORMS
049600*    MATTERS - MARK-TO-MARKET HAS TO HAPPEN BEFORE THE REBALANCE
049700*    DECISION SINCE THE REBALANCE SIZES ITSELF OFF TODAY'S MARKED
049800*    CAPITAL, NOT YESTERDAY'S.
049900*
050000 4200-DAY-LOOP.
050100     PERFORM 4210-MARK-TO-MKT.
050200     PERFORM 4220-BACKWARD-INCOME.
050300     PERFORM 4240-BHR-REBAL.
050400     PERFORM 4500-REBAL-DECISION THRU 4500-EXIT.
050500     PERFORM 4700-CALC-COST.
050600     PERFORM 4750-SET-REASON.
050700     PERFORM 4600-WRITE-LEDGER.
050800     PERFORM 4800-ACCUM-METRICS.
050900     MOVE WS-CURR-DATE     TO WS-PREV-DATE.
051000     MOVE PR-CLOSE         TO WS-PREV-PRICE.
051100     MOVE WS-CURR-WEEK-NO  TO WS-PREV-WEEK-NO.
051200     MOVE WS-CURR-MM       TO WS-PREV-MONTH.
051300     ADD 1 TO WS-REC-COUNT.
051400     IF WS-RUN-NDX = 1
051500         MOVE WS-CURR-DATE-TXT TO WS-LAST-DATE
051600     END-IF.
051700     PERFORM 4900-READ-PRICE.
051800 4200-EXIT.
051900     EXIT.
052000*
052100*    4210-MARK-TO-MKT PRICES YESTERDAY'S CLOSE-OF-DAY POSITION
052200*    AGAINST TODAY'S CLOSE.  ALL THREE TRACKS (THE LIVE STRATEGY,
052300*    THE BUY-HOLD SHADOW, AND THE MONTHLY-REBALANCED BUY-HOLD
052400*    SHADOW) GET MARKED HERE EVEN THOUGH ONLY ONE OF THEM FEEDS
052500*    THE FINAL SUMMARY FOR THIS PASS - CARRYING ALL THREE
052600*    THROUGH EVERY DAY IS CHEAPER THAN BRANCHING ON WS-RUN-NDX
052700*    TO SKIP THE UNUSED ONES, AND KEEPS THIS PARAGRAPH IDENTICAL
052800*    NO MATTER WHICH OF THE THREE OUTER PASSES IS RUNNING.
052900*
053000 4210-MARK-TO-MKT.
053100     COMPUTE WS-DELTA-P = PR-CLOSE - WS-PREV-PRICE.
053200     IF PM-IS-FUTURES
053300         COMPUTE WS-PNL =
053400             WS-VOLUME * WS-DELTA-P * PM-CONTRACT-MULT
053500         COMPUTE WS-BH-PNL =
053600             WS-BH-VOLUME * WS-DELTA-P * PM-CONTRACT-MULT
053700         COMPUTE WS-BHR-PNL =
053800             WS-BHR-VOLUME * WS-DELTA-P * PM-CONTRACT-MULT
053900     ELSE
054000         COMPUTE WS-PNL = WS-VOLUME * WS-DELTA-P
054100         COMPUTE WS-BH-PNL = WS-BH-VOLUME * WS-DELTA-P
054200         COMPUTE WS-BHR-PNL = WS-BHR-VOLUME * WS-DELTA-P
054300     END-IF.
054400*
054500*    4220-BACKWARD-INCOME MODELS THE DAILY CARRY A FUTURES
054600*    POSITION EARNS (OR PAYS) WHEN THE MARKET IS IN BACKWARDATION
054700*    - PM-BACKWARD-RATE IS AN ANNUAL RATE, DIVIDED BY 252 TRADING
054800*    DAYS TO GET A DAILY FIGURE, THEN APPLIED AGAINST YESTERDAY'S
054900*    PRICE (NOT TODAY'S - THE CARRY ACCRUES OVERNIGHT ON THE
055000*    POSITION AS IT STOOD AT THE PRIOR CLOSE) TIMES THE CONTRACT
055100*    MULTIPLIER.  STOCK-MODE RUNS SKIP THIS ENTIRELY SINCE THERE
055200*    IS NO BACKWARDATION CONCEPT FOR A CASH EQUITY POSITION - SEE
055300*    THE PM-IS-FUTURES TEST ON THE IF.  ALL THREE TRACKS GET THE
055400*    SAME TREATMENT FOR THE SAME REASON AS IN 4210-MARK-TO-MKT.
055500*
055600 4220-BACKWARD-INCOME.
055700     MOVE ZERO TO WS-BACKWARD-INCOME.
055800     IF PM-IS-FUTURES AND PM-BACKWARD-RATE > ZERO
055900         COMPUTE WS-DAILY-RATE = PM-BACKWARD-RATE / 252
056000         COMPUTE WS-BACKWARD-INCOME ROUNDED =
056100             WS-VOLUME * WS-PREV-PRICE * PM-CONTRACT-MULT
056200                 * WS-DAILY-RATE
056300         ADD WS-BACKWARD-INCOME TO WS-PNL
056400         COMPUTE WS-BACKWARD-INCOME ROUNDED =
056500             WS-BH-VOLUME * WS-PREV-PRICE * PM-CONTRACT-MULT
056600                 * WS-DAILY-RATE
056700         ADD WS-BACKWARD-INCOME TO WS-BH-PNL
056800         COMPUTE WS-BACKWARD-INCOME ROUNDED =
056900             WS-BHR-VOLUME * WS-PREV-PRICE * PM-CONTRACT-MULT
057000                 * WS-DAILY-RATE
057100         ADD WS-BACKWARD-INCOME TO WS-BHR-PNL
057200     END-IF.
057300     ADD WS-PNL TO WS-CAPITAL.
057400     ADD WS-BH-PNL TO WS-BH-CAPITAL.
057500     ADD WS-BHR-PNL TO WS-BHR-CAPITAL.
057600*
057700*    4240-BHR-REBAL REBALANCES THE MONTHLY SHADOW TRACK (WS-BHR-)
057800*    BACK TO TARGET LEVERAGE WHENEVER THE MONTH NUMBER CHANGES
057900*    FROM THE LAST DAY IT REBALANCED, OR ON ITS VERY FIRST DAY
058000*    (WS-BHR-MONTH-SET STILL 'NO').  THIS TRACK RIDES ALONG ON
058100*    ALL THREE OUTER PASSES FOR THE SAME REASON GIVEN AT 4050-
058200*    RESET-WORK - IT IS A STANDING CROSS-CHECK AGAINST THE
058300*    FOREVER-LONG STRATEGY'S OWN MONTHLY REBALANCE, NOT SOMETHING
058400*    A MAINTAINER SHOULD DELETE JUST BECAUSE ONE PASS DOES NOT
058500*    PRINT IT.
058600*
058700 4240-BHR-REBAL.
058800     IF WS-CURR-MM NOT = WS-BHR-LAST-MONTH
058900             OR NOT WS-BHR-MONTH-IS-SET
059000         IF PM-IS-FUTURES
059100             COMPUTE WS-BHR-VOLUME =
059200                 (WS-BHR-CAPITAL * WS-RUN-F)
059300                     / (PR-CLOSE * PM-CONTRACT-MULT)
059400         ELSE
059500             COMPUTE WS-BHR-VOLUME =
059600                 (WS-BHR-CAPITAL * WS-RUN-F) / PR-CLOSE
059700         END-IF
059800         MOVE WS-CURR-MM TO WS-BHR-LAST-MONTH
059900         MOVE 'YES' TO WS-BHR-MONTH-SET
060000     END-IF.
060100*
060200*    4500-REBAL-DECISION IS WHERE THE THREE STRATEGIES ACTUALLY
060300*    DIFFER IN BEHAVIOR.  WS-SAVE-FREQ CAME OUT OF THE DRIVER
060400*    TABLE IN 1100-SETUP-RUN: 'DAILY   ' REBALANCES EVERY DAY
060500*    (SPIDER-WEB), 'MONTHLY ' REBALANCES ONLY WHEN THE MONTH
060600*    NUMBER TURNS OVER (FOREVER-LONG), AND THE BUY-HOLD PASS
060700*    CARRIES 'NONE    ' IN ITS ROW OF THE TABLE, WHICH MATCHES
060800*    NONE OF THE NAMED WHEN CLAUSES AND FALLS TO WHEN OTHER -
060900*    CONTINUE, SO THE POSITION NEVER TRADES AGAIN AFTER DAY ONE.
061000*    A 'WEEKLY  ' BRANCH IS CARRIED HERE FROM THE ENGINE'S
061100*    EARLIER HISTORY EVEN THOUGH NO CURRENT DRIVER-TABLE ROW USES
061200*    IT - LEFT IN PLACE SINCE IT COSTS NOTHING AND A FUTURE
061300*    FOURTH COMPARISON TRACK MAY WANT IT.
061400*
061500 4500-REBAL-DECISION.
061600     MOVE ZERO TO WS-TRADE-QTY.
061700     EVALUATE WS-SAVE-FREQ
061800         WHEN 'DAILY   '
061900             PERFORM 4550-DO-REBAL
062000         WHEN 'WEEKLY  '
062100             IF WS-CURR-WEEK-NO NOT = WS-PREV-WEEK-NO
062200                 PERFORM 4550-DO-REBAL
062300             END-IF
062400         WHEN 'MONTHLY '
062500             IF WS-CURR-MM NOT = WS-PREV-MONTH
062600                 PERFORM 4550-DO-REBAL
062700             END-IF
062800         WHEN OTHER
062900             CONTINUE
063000     END-EVALUATE.
063100 4500-EXIT.
063200     EXIT.
063300*
063400*    4550-DO-REBAL RECALCULATES THE TARGET VOLUME AT TODAY'S
063500*    MARKED CAPITAL AND PRICE, AND THE DIFFERENCE BETWEEN THAT
063600*    TARGET AND THE VOLUME CARRIED OVER FROM YESTERDAY IS THE
063700*    TRADE QUANTITY - POSITIVE MEANS ADD TO THE POSITION (CAPITAL
063800*    GREW, SO MORE LEVERAGE ROOM OPENED UP), NEGATIVE MEANS TRIM
063900*    IT.  THIS IS THE SAME "TARGET MINUS CURRENT" MECHANISM USED
064000*    BY THE SWEEP PROGRAM'S 4550-DO-REBAL - KEEPING THE FORMULA
064100*    IDENTICAL ACROSS BOTH PROGRAMS WAS DELIBERATE SO A LEVERAGE
064200*    FIGURE RUN THROUGH EITHER ONE LANDS ON THE SAME ANSWER.
064300*
064400 4550-DO-REBAL.
064500     IF PM-IS-FUTURES
064600         COMPUTE WS-TARGET-VOL =
064700             (WS-CAPITAL * WS-RUN-F)
064800                 / (PR-CLOSE * PM-CONTRACT-MULT)
064900     ELSE
065000         COMPUTE WS-TARGET-VOL =
065100             (WS-CAPITAL * WS-RUN-F) / PR-CLOSE
065200     END-IF.
065300     COMPUTE WS-TRADE-QTY = WS-TARGET-VOL - WS-VOLUME.
065400     MOVE WS-TARGET-VOL TO WS-VOLUME.
065500*
065600*    4700-CALC-COST PRICES OUT WHATEVER TRADE 4500-REBAL-DECISION
065700*    DECIDED ON.  A ZERO TRADE QUANTITY COSTS NOTHING - NO
065800*    TICKET, NO SLIPPAGE, NO TAX - WHICH MATTERS FOR THE BUY-HOLD
065900*    PASS SINCE ITS TRADE QUANTITY IS ALWAYS ZERO AFTER DAY ONE.
066000*    FUTURES TRADES PAY A FLAT PER-CONTRACT FEE (PM-FUTURES-FEE)
066100*    REGARDLESS OF DIRECTION - THE SIGN IS STRIPPED WITH A ZERO
066200*    MINUS TRADE-QTY SUBTRACTION SINCE THERE IS NO ABSOLUTE-VALUE
066300*    VERB IN THIS DIALECT.  STOCK-MODE TRADES PAY A PERCENTAGE
066400*    COMMISSION ON THE DOLLAR VALUE OF THE TRADE, PLUS A
066500*    SEPARATE TAX RATE ON SELLS ONLY (WS-TRADE-QTY < ZERO) - BUYS
066600*    NEVER INCUR THE TAX LEG, MATCHING HOW THIS SHOP'S STOCK DESK
066700*    HAS ALWAYS BOOKED TRANSACTION TAX ON DISPOSALS.
066800*
066900 4700-CALC-COST.
067000     MOVE ZERO TO WS-COST.
067100     IF WS-TRADE-QTY NOT = ZERO
067200         IF PM-IS-FUTURES
067300             IF WS-TRADE-QTY > ZERO
067400                 COMPUTE WS-COST = WS-TRADE-QTY * PM-FUTURES-FEE
067500             ELSE
067600                 COMPUTE WS-COST =
067700                     (ZERO - WS-TRADE-QTY) * PM-FUTURES-FEE
067800             END-IF
067900         ELSE
068000             COMPUTE WS-TRADE-VALUE = WS-TRADE-QTY * PR-CLOSE
068100             IF WS-TRADE-VALUE < ZERO
068200                 COMPUTE WS-TRADE-VALUE = ZERO - WS-TRADE-VALUE
068300             END-IF
068400             COMPUTE WS-COST ROUNDED =
068500                 WS-TRADE-VALUE * PM-FEE-RATE
068600             IF WS-TRADE-QTY < ZERO
068700                 COMPUTE WS-COST ROUNDED =
068800                     WS-COST + (WS-TRADE-VALUE * PM-TAX-RATE)
068900             END-IF
069000         END-IF
069100         SUBTRACT WS-COST FROM WS-CAPITAL
069200     END-IF.
069300*
069400*    4750-SET-REASON FILLS WS-REASON-TEXT WITH A PLAIN-ENGLISH
069500*    EXPLANATION OF WHY THIS DAY'S LEDGER ROW SHOWS THE TRADE
069600*    QUANTITY IT DOES.  THIS IS FOR THE RISK DESK'S BENEFIT WHEN
069700*    THEY ARE EYEBALLING THE LEDGER FILE LOOKING FOR A RUN OF
069800*    LARGE REBALANCES - A READABLE REASON COLUMN SAVES THEM FROM
069900*    HAVING TO RECOMPUTE TARGET VOLUME BY HAND TO FIGURE OUT WHAT
070000*    HAPPENED.
070100*
070200 4750-SET-REASON.
070300     EVALUATE TRUE
070400         WHEN WS-TRADE-QTY > ZERO
070500             MOVE 'ADD ON DIP - LEVERAGE BELOW TARGET' TO
070600                     WS-REASON-TEXT
070700         WHEN WS-TRADE-QTY < ZERO
070800             MOVE 'TRIM ON RALLY - LEVERAGE ABOVE TARGET' TO
070900                     WS-REASON-TEXT
071000         WHEN OTHER
071100             MOVE 'HOLD - NO REBALANCE DUE' TO WS-REASON-TEXT
071200     END-EVALUATE.
071300*
071400*    4600-WRITE-LEDGER IS PERFORMED ONCE PER DAY FOR EVERY PASS -
071500*    FROM 4100-FIRST-DAY AND AGAIN FROM 4200-DAY-LOOP - SO THE
071600*    LEDGER FILE ENDS UP WITH THREE STRATEGIES' WORTH OF DAILY
071700*    ROWS, ONE STRATEGY'S BLOCK AFTER ANOTHER, DISTINGUISHED BY
071800*    LG-STRATEGY.  THE LEDGER RECORD LAYOUT ITSELF LIVES IN
071900*    SWBLEDG, THE SAME COPYBOOK SWB020T USES FOR ITS OWN LEDGER
072000*    FILE - THE TWO PROGRAMS WRITE TO DIFFERENT PHYSICAL FILES
072100*    BUT AGREE ON THE SAME 105-BYTE RECORD SHAPE SO A DOWNSTREAM
072200*    RECONCILIATION JOB CAN READ EITHER ONE WITH THE SAME COPY
072300*    STATEMENT.  A NONZERO TRADE QUANTITY ALSO ROLLS INTO THE
072400*    RUNNING TRADE COUNT AND BUY/SELL VOLUME TOTALS THAT 4960-
072500*    WRITE-SUMMARY LATER COPIES INTO THE SUMMARY RECORD AND THE
072600*    COMPARISON REPORT'S TRADES/BUY VOL/SELL VOL COLUMNS.
072700*
072800 4600-WRITE-LEDGER.
072900     MOVE WS-SAVE-STRATEGY TO LG-STRATEGY.
073000     MOVE WS-CURR-DATE-TXT TO LG-DATE.
073100     MOVE PR-CLOSE         TO LG-PRICE.
073200     MOVE WS-CAPITAL       TO LG-CAPITAL.
073300     MOVE WS-VOLUME        TO LG-VOLUME.
073400     MOVE WS-TRADE-QTY     TO LG-TRADE.
073500     MOVE WS-REASON-TEXT   TO LG-REASON.
073600     WRITE LEDGER-RECORD.
073700     IF WS-TRADE-QTY NOT = ZERO
073800         ADD 1 TO WS-TOT-TRADES
073900         IF WS-TRADE-QTY > ZERO
074000             ADD WS-TRADE-QTY TO WS-TOT-BUY
074100         ELSE
074200             COMPUTE WS-TOT-SELL =
074300                 WS-TOT-SELL + (ZERO - WS-TRADE-QTY)
074400         END-IF
074500     END-IF.
074600*
074700*    4800-ACCUM-METRICS ROLLS FORWARD THE PEAK-CAPITAL AND
074800*    MAXIMUM-DRAWDOWN WATERMARKS FOR BOTH THE LIVE STRATEGY AND
074900*    THE BUY-HOLD SHADOW TRACK, AND ACCUMULATES THE RUNNING SUM
075000*    AND SUM-OF-SQUARES OF DAILY RETURNS THAT 4950-FINISH-METRICS
075100*    NEEDS TO COMPUTE THE SHARPE RATIO AT THE END OF THE PASS.
075200*    WS-PEAK-CAP AND WS-BH-PEAK-CAP ONLY EVER GROW OVER THE
075300*    COURSE OF A PASS - DRAWDOWN IS MEASURED AGAINST EACH TRACK'S
075400*    OWN HIGH-WATER MARK, NOT AGAINST THE STARTING CAPITAL, SO A
075500*    STRATEGY THAT DOUBLES AND THEN GIVES BACK A QUARTER SHOWS A
075600*    25 PERCENT DRAWDOWN, NOT A FLAT-TO-START FIGURE.
075700*
075800 4800-ACCUM-METRICS.
075900     IF WS-CAPITAL > WS-PEAK-CAP
076000         MOVE WS-CAPITAL TO WS-PEAK-CAP
076100     END-IF.
076200     COMPUTE WS-DRAWDOWN =
076300         (WS-PEAK-CAP - WS-CAPITAL) / WS-PEAK-CAP.
076400     IF WS-DRAWDOWN > WS-MAX-DRAWDOWN
076500         MOVE WS-DRAWDOWN TO WS-MAX-DRAWDOWN
076600     END-IF.
076700     IF WS-BH-CAPITAL > WS-BH-PEAK-CAP
076800         MOVE WS-BH-CAPITAL TO WS-BH-PEAK-CAP
076900     END-IF.
077000     COMPUTE WS-BH-DRAWDOWN =
077100         (WS-BH-PEAK-CAP - WS-BH-CAPITAL) / WS-BH-PEAK-CAP.
077200     IF WS-BH-DRAWDOWN > WS-BH-MAX-DRAWDOWN
077300         MOVE WS-BH-DRAWDOWN TO WS-BH-MAX-DRAWDOWN
077400     END-IF.
077500     COMPUTE WS-DAILY-RET =
077600         (WS-CAPITAL - WS-PREV-CAPITAL) / WS-PREV-CAPITAL.
077700     ADD WS-DAILY-RET TO WS-SUM-RET.
077800     COMPUTE WS-SUM-RET-SQ =
077900         WS-SUM-RET-SQ + (WS-DAILY-RET * WS-DAILY-RET).
078000     ADD 1 TO WS-RET-COUNT.
078100     MOVE WS-CAPITAL TO WS-PREV-CAPITAL.
078200*
078300*    4900-READ-PRICE IS PERFORMED BOTH TO PRIME THE FIRST DAY AND
078400*    AGAIN AT THE BOTTOM OF EVERY TRIP THROUGH 4200-DAY-LOOP - A
078500*    ONE-RECORD LOOKAHEAD PATTERN, THE SAME ONE THIS SHOP USES IN
078600*    EVERY SEQUENTIAL-READ PROGRAM IN THE SUITE, SO THE LOOP
078700*    CONDITION (UNTIL WS-NO-MORE-RECS) IS ALWAYS CHECKED AGAINST
078800*    A RECORD THAT HAS ALREADY BEEN READ RATHER THAN ONE STILL TO
078900*    COME.  9400-DAY-OF-YEAR IS PERFORMED RIGHT HERE, NOT LATER,
079000*    SO THE WEEK NUMBER IS READY BEFORE 4500-REBAL-DECISION NEEDS
079100*    TO COMPARE IT AGAINST WS-PREV-WEEK-NO.
079200*
079300 4900-READ-PRICE.
079400     READ PRICE-FILE
079500         AT END
079600             MOVE 'NO' TO WS-MORE-RECS
079700     END-READ.
079800     IF WS-MORE-RECS = 'YES'
079900         MOVE PR-DATE-TXT TO WS-CURR-DATE-TXT
080000         PERFORM 9400-DAY-OF-YEAR
080100     END-IF.
080200*
080300*    9400-DAY-OF-YEAR TURNS THE CURRENT MONTH AND DAY INTO A DAY-
080400*    OF-YEAR COUNT AND THEN A WEEK NUMBER, USING THE DAYS-IN-
080500*    MONTH TABLE CARRIED IN SWBENGW (WS-DIM) FOR THE RUNNING
080600*    TOTAL BEFORE THIS MONTH, PLUS A LEAP-YEAR ADJUSTMENT FOR
080700*    DATES AFTER FEBRUARY.  THE LEAP TEST (YEAR MINUS (YEAR/4)*4
080800*    EQUAL TO ZERO) IS THE SIMPLE DIVISIBLE-BY-4 RULE ONLY - IT
080900*    IS NOT CENTURY-CORRECT FOR YEARS LIKE 1900 OR 2100, BUT
081000*    SINCE THIS PRICE HISTORY NEVER SPANS A CENTURY BOUNDARY THE
081100*    SIMPLER RULE HAS ALWAYS BEEN GOOD ENOUGH HERE - THE SAME
081200*    JUDGMENT CALL MJC SIGNED OFF ON IN THE 09/09/98 Y2K REVIEW
081300*    NOTED ABOVE.  THE WEEK NUMBER ITSELF IS ONLY USED BY THE
081400*    'WEEKLY  ' BRANCH IN 4500-REBAL-DECISION.
081500*
081600 9400-DAY-OF-YEAR.
081700     MOVE WS-CURR-MM TO WS-DIM-NDX.
081800     MOVE WS-DIM (WS-DIM-NDX) TO WS-DAY-OF-YEAR.
081900     ADD WS-CURR-DD TO WS-DAY-OF-YEAR.
082000     COMPUTE WS-LEAP-TEST =
082100         WS-CURR-CC-YY - ((WS-CURR-CC-YY / 4) * 4).
082200     IF WS-LEAP-TEST = ZERO AND WS-CURR-MM > 2
082300         ADD 1 TO WS-DAY-OF-YEAR
082400     END-IF.
082500     COMPUTE WS-CURR-WEEK-NO = WS-DAY-OF-YEAR / 7.
082600*
082700*    4950-FINISH-METRICS COMPUTES THE FOUR HEADLINE FIGURES FOR
082800*    THE PASS - TOTAL RETURN, ANNUALIZED RETURN, MAXIMUM DRAWDOWN
082900*    AND SHARPE RATIO - AFTER THE DAY LOOP HAS RUN OUT OF PRICE
083000*    RECORDS.  ANNUALIZED RETURN COMPOUNDS THE TOTAL RETURN BACK
083100*    TO A ONE-YEAR BASIS USING WS-YEARS (RECORD COUNT OVER 252
083200*    TRADING DAYS) RATHER THAN SIMPLY DIVIDING - A RUN SHORTER
083300*    THAN A YEAR STILL GETS A MEANINGFUL ANNUALIZED FIGURE THIS
083400*    WAY.  SHARPE IS COMPUTED AGAINST A FIXED 2 PERCENT ANNUAL
083500*    RISK-FREE RATE (THE 0.02 LITERAL) - A HOUSE CONVENTION, NOT
083600*    A PARM-FILE VALUE, SINCE THE RISK DESK HAS NEVER ASKED FOR
083700*    IT TO VARY RUN TO RUN.  A ZERO OR NEGATIVE VARIANCE (TOO FEW
083800*    RETURN OBSERVATIONS, OR A DEAD-FLAT PRICE SERIES) FORCES
083900*    SHARPE TO ZERO RATHER THAN DIVIDING BY ZERO OR TAKING THE
084000*    SQUARE ROOT OF A NEGATIVE NUMBER.
084100*
084200 4950-FINISH-METRICS.
084300     COMPUTE WS-TOTAL-RET-RAW =
084400         (WS-CAPITAL - PM-INIT-CAPITAL) / PM-INIT-CAPITAL.
084500     COMPUTE WS-YEARS = WS-REC-COUNT / 252.
084600     IF WS-YEARS = ZERO
084700         MOVE ZERO TO WS-ANNUAL-RET-RAW
084800     ELSE
084900         COMPUTE WS-ONE-PLUS-RET = 1 + WS-TOTAL-RET-RAW
085000         COMPUTE WS-INV-YEARS = 1 / WS-YEARS
085100         COMPUTE WS-ANNUAL-RET-RAW =
085200             (WS-ONE-PLUS-RET ** WS-INV-YEARS) - 1
085300     END-IF.
085400     IF WS-RET-COUNT = ZERO
085500         MOVE ZERO TO WS-SHARPE-RAW
085600     ELSE
085700         COMPUTE WS-MEAN-RET = WS-SUM-RET / WS-RET-COUNT
085800         COMPUTE WS-VARIANCE =
085900             (WS-SUM-RET-SQ / WS-RET-COUNT)
086000                 - (WS-MEAN-RET * WS-MEAN-RET)
086100         IF WS-VARIANCE NOT > ZERO
086200             MOVE ZERO TO WS-SHARPE-RAW
086300         ELSE
086400             COMPUTE WS-STD-DEV = WS-VARIANCE ** .5
086500             COMPUTE WS-SHARPE-RAW =
086600                 ((WS-MEAN-RET * 252) - 0.02)
086700                     / (WS-STD-DEV * (252 ** .5))
086800         END-IF
086900     END-IF.
087000     COMPUTE SM-TOTAL-RET ROUNDED = WS-TOTAL-RET-RAW.
087100     COMPUTE SM-ANNUAL-RET ROUNDED = WS-ANNUAL-RET-RAW.
087200     COMPUTE SM-MDD ROUNDED = WS-MAX-DRAWDOWN.
087300     COMPUTE SM-SHARPE ROUNDED = WS-SHARPE-RAW.
087400     MOVE WS-CAPITAL TO SM-FINAL-CAP.
087500     MOVE WS-TOT-TRADES TO SM-TOT-TRADES.
087600     MOVE WS-TOT-BUY TO SM-TOT-BUY.
087700     MOVE WS-TOT-SELL TO SM-TOT-SELL.
087800     MOVE WS-SAVE-STRATEGY TO SM-STRATEGY.
087900*
088000*    4960-WRITE-SUMMARY WRITES THE ONE SUMMARY RECORD FOR THIS
088100*    PASS TO SUMMARY-FILE, AND THEN ALSO COPIES THE SAME FIGURES
088200*    INTO ROW WS-RUN-NDX OF SWB-RESULT-TABLE IN WORKING-STORAGE.
088300*    THE SUMMARY FILE IS THE PERMANENT RECORD FOR DOWNSTREAM
088400*    RECONCILIATION; THE RESULT TABLE IS PURELY FOR 6000-
088500*    COMPARISON-RPT TO PRINT FROM AFTER ALL THREE PASSES HAVE
088600*    FINISHED, SINCE THE COMPARISON REPORT NEEDS ALL THREE ROWS
088700*    TOGETHER ON ONE PAGE RATHER THAN INTERLEAVED WITH EACH PASS
088800*    AS IT RUNS - THIS IS THE SAME SWB-RESULT-TABLE ADDED BACK IN
088900*    REQUEST SWB-0198.
089000*
089100 4960-WRITE-SUMMARY.
089200     MOVE SUMMARY-RECORD TO SUMMARY-OUT-REC.
089300     WRITE SUMMARY-OUT-REC.
089400     MOVE SM-STRATEGY        TO SWB-R-STRATEGY (WS-RUN-NDX).
089500     MOVE WS-RUN-F           TO SWB-R-LEVERAGE (WS-RUN-NDX).
089600     MOVE WS-SAVE-FREQ       TO SWB-R-FREQ (WS-RUN-NDX).
089700     MOVE SM-TOTAL-RET       TO SWB-R-TOTAL-RET (WS-RUN-NDX).
089800     MOVE SM-ANNUAL-RET      TO SWB-R-ANNUAL-RET (WS-RUN-NDX).
089900     MOVE SM-MDD             TO SWB-R-MDD (WS-RUN-NDX).
090000     MOVE SM-FINAL-CAP       TO SWB-R-FINAL-CAP (WS-RUN-NDX).
090100     MOVE SM-TOT-TRADES      TO SWB-R-TOT-TRADES (WS-RUN-NDX).
090200     MOVE SM-TOT-BUY         TO SWB-R-TOT-BUY (WS-RUN-NDX).
090300     MOVE SM-TOT-SELL        TO SWB-R-TOT-SELL (WS-RUN-NDX).
090400*
090500*****************************************************************
090600* 6000-COMPARISON-RPT PRINTS THE SINGLE-PAGE SIDE-BY-SIDE       *
090700* COMPARISON ADDED UNDER REQUEST SWB-0198, REPLACING THE THREE  *
090800* SEPARATE LISTINGS THE PROGRAM USED TO PRODUCE.  IT RUNS AFTER *
090900* ALL THREE PASSES ARE DONE AND ALL THREE ROWS OF SWB-RESULT-   *
091000* TABLE ARE FILLED IN, SO THE WHOLE REPORT IS ONE HEADING        *
091100* FOLLOWED BY THREE DETAIL LINES.                                *
091200*****************************************************************
091300*
091400 6000-COMPARISON-RPT.
091500     PERFORM 6100-HEADING.
091600     PERFORM 6200-DETAIL-LINE
091700         VARYING WS-RUN-NDX FROM 1 BY 1
091800             UNTIL WS-RUN-NDX > 3.
091900*
092000*    6100-HEADING PRINTS THE TITLE LINE (WITH TODAY'S DATE AND A
092100*    PAGE COUNTER), THE DATA-RANGE LINE (FIRST AND LAST DATE SEEN
092200*    IN THE PRICE FILE, CAPTURED DURING THE SPIDER-WEB PASS ONLY
092300*    - SEE THE NOTES AT WS-FIRST-DATE/WS-LAST-DATE ABOVE), AND
092400*    THE COLUMN HEADING ROW.  THERE IS ONLY EVER ONE PAGE TO THIS
092500*    REPORT SINCE THREE DETAIL LINES NEVER RUN PAST THE LINAGE
092600*    FOOTING, BUT C-PCTR IS STILL MAINTAINED FOR CONSISTENCY WITH
092700*    HOW EVERY OTHER PRINT PROGRAM IN THIS SUITE NUMBERS ITS
092800*    PAGES.
092900*
093000 6100-HEADING.
093100     ADD 1 TO C-PCTR.
093200     MOVE C-PCTR TO O-PCTR.
093300     WRITE PRTLINE FROM COMPANY-TITLE
093400         AFTER ADVANCING PAGE.
093500     MOVE WS-FIRST-DATE TO O-FIRST-DATE.
093600     MOVE WS-LAST-DATE TO O-LAST-DATE.
093700     WRITE PRTLINE FROM DATE-RANGE-LINE
093800         AFTER ADVANCING 2 LINES.
093900     WRITE PRTLINE FROM COLUMN-HEADING-1
094000         AFTER ADVANCING 2 LINES.
094100*
094200*    6200-DETAIL-LINE PRINTS ONE OF THE THREE STRATEGY ROWS.  THE
094300*    SUMMARY FIGURES ARE STORED AS FRACTIONS (0.1234 MEANS 12.34
094400*    PERCENT) SO WS-PCT-WORK IS USED AS A SCRATCH FIELD TO SCALE
094500*    EACH RATIO UP BY 100 BEFORE IT GOES INTO THE PRINT LINE -
094600*    THE DETAIL-LINE O-xxx-PCT FIELDS ARE EDITED PICTURES MEANT
094700*    TO SHOW A HUMAN-READABLE PERCENT, NOT THE RAW FRACTION.
094800*    MDD (MAXIMUM DRAWDOWN) IS ALWAYS STORED AND PRINTED AS A
094900*    POSITIVE NUMBER - IT IS A MAGNITUDE, NOT A SIGNED RETURN.
095000*
095100 6200-DETAIL-LINE.
095200     MOVE SWB-R-STRATEGY (WS-RUN-NDX) TO O-STRATEGY.
095300     MOVE SWB-R-LEVERAGE (WS-RUN-NDX) TO O-LEVERAGE.
095400     MOVE SWB-R-FREQ (WS-RUN-NDX) TO O-FREQ.
095500     COMPUTE WS-PCT-WORK ROUNDED =
095600         SWB-R-TOTAL-RET (WS-RUN-NDX) * 100.
095700     MOVE WS-PCT-WORK TO O-TOTAL-RET-PCT.
095800     COMPUTE WS-PCT-WORK ROUNDED =
095900         SWB-R-ANNUAL-RET (WS-RUN-NDX) * 100.
096000     MOVE WS-PCT-WORK TO O-ANNUAL-RET-PCT.
096100     COMPUTE WS-PCT-WORK ROUNDED = SWB-R-MDD (WS-RUN-NDX) * 100.
096200     MOVE WS-PCT-WORK TO O-MDD-PCT.
096300     MOVE SWB-R-FINAL-CAP (WS-RUN-NDX) TO O-FINAL-CAP.
096400     MOVE SWB-R-TOT-TRADES (WS-RUN-NDX) TO O-TRADES.
096500     MOVE SWB-R-TOT-BUY (WS-RUN-NDX) TO O-BUY-VOL.
096600     MOVE SWB-R-TOT-SELL (WS-RUN-NDX) TO O-SELL-VOL.
096700     WRITE PRTLINE FROM DETAIL-LINE
096800         AFTER ADVANCING 2 LINES.
096900*
097000*    8000-CLOSING CLOSES THE THREE FILES THAT STAYED OPEN ACROSS
097100*    ALL THREE PASSES.  PRICE-FILE IS NOT CLOSED HERE - IT IS
097200*    OPENED AND CLOSED ONCE PER PASS INSIDE 4000-RUN-STRATEGY AND
097300*    IS ALREADY CLOSED BY THE TIME THIS PARAGRAPH RUNS.
097400*
097500 8000-CLOSING.
097600     CLOSE LEDGER-FILE.
097700     CLOSE SUMMARY-FILE.
097800     CLOSE PRTOUT.
097900*
098000*****************************************************************
098100* COVERAGE NOTE - WHAT THIS DRIVER DOES AND DOES NOT COVER.     *
098200* THIS PROGRAM PRODUCES THE HEADLINE COMPARISON ACROSS THE      *
098300* THREE STRATEGIES AND THE DAILY LEDGER BEHIND EACH ONE.  IT    *
098400* DOES NOT SWEEP A RANGE OF LEVERAGE FACTORS THE WAY SWB030F    *
098500* DOES - EACH OF THE THREE PASSES HERE RUNS AT A SINGLE FIXED F *
098600* TAKEN FROM THE PARM FILE OR THE HOUSE DEFAULTS.  A RISK DESK  *
098700* ANALYST WANTING TO SEE HOW SENSITIVE SPIDER-WEB'S RESULT IS   *
098800* TO A DIFFERENT F VALUE SHOULD RUN SWB030F AGAINST THE SAME    *
098900* PRICE FILE INSTEAD OF RERUNNING THIS PROGRAM REPEATEDLY BY    *
099000* HAND WITH DIFFERENT PARM CARDS.                                *
099100*****************************************************************
