000100*****************************************************************
000200*                        S W B P A R M . C P Y                  *
000300*   RUN-PARAMETER RECORD FOR THE SPIDER-WEB SUITE.  ONE RECORD  *
000400*   ON PARM-FILE SETS LEVERAGE, FREQUENCY AND COST CONSTANTS    *
000500*   FOR A RUN.  PARM-FILE IS OPTIONAL - WHEN IT IS MISSING OR   *
000600*   EMPTY THE HOUSE DEFAULTS BELOW (SWB-DFLT-xxx) ARE MOVED IN  *
000700*   BY THE CALLING PROGRAM'S 1000-INIT PARAGRAPH.               *
000800*****************************************************************
000900*
001000*   MAINTENANCE LOG
001100*     04/02/89  RHL  ORIGINAL LAYOUT.
001200*     06/18/93  TBO  ADDED PM-FUTURES-MODE SWITCH WHEN THE STOCK
001300*                    RUN WAS ADDED ALONGSIDE FUTURES.  SWB-0167.
001400*     09/09/98  MJC  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001500*                    NO CHANGE REQUIRED.  SWB-0231.
001600*     02/11/02  DKW  ADDED SWB-DFLT-xxx HOUSE-DEFAULT FILLERS SO
001700*                    A MISSING PARM CARD NO LONGER ABENDS THE
001800*                    BACKTEST JOB.  SWB-0304.
001900*
002000 01  PARAMETER-RECORD.
002100     05  PM-INIT-CAPITAL           PIC 9(13)V99.
002200     05  PM-BACKWARD-RATE          PIC 9(01)V9(04).
002300     05  PM-SPIDER-F               PIC 9(01)V9(02).
002400     05  PM-FOREVER-F              PIC 9(01)V9(02).
002500     05  PM-BUYHOLD-F              PIC 9(01)V9(02).
002600     05  PM-CONTRACT-MULT          PIC 9(03).
002700     05  PM-FUTURES-FEE            PIC 9(03)V99.
002800     05  PM-FEE-RATE               PIC 9(01)V9(06).
002900     05  PM-TAX-RATE               PIC 9(01)V9(06).
003000     05  PM-FUTURES-MODE           PIC X(01).
003100         88  PM-IS-FUTURES                      VALUE 'Y'.
003200         88  PM-IS-STOCK                        VALUE 'N'.
003300     05  FILLER                    PIC X(09).
003400*
003500 01  SWB-DEFAULT-PARMS.
003600     05  SWB-DFLT-INIT-CAP         PIC 9(13)V99
003700                                   VALUE 1000000.00.
003800     05  SWB-DFLT-BACKWARD-RATE    PIC 9(01)V9(04) VALUE 0.0400.
003900     05  SWB-DFLT-SPIDER-F         PIC 9(01)V9(02) VALUE 0.50.
004000     05  SWB-DFLT-FOREVER-F        PIC 9(01)V9(02) VALUE 3.00.
004100     05  SWB-DFLT-BUYHOLD-F        PIC 9(01)V9(02) VALUE 3.00.
004200     05  SWB-DFLT-CONTRACT-MULT    PIC 9(03)       VALUE 010.
004300     05  SWB-DFLT-FUTURES-FEE      PIC 9(03)V99    VALUE 022.00.
004400     05  SWB-DFLT-FEE-RATE         PIC 9(01)V9(06)
004500                                   VALUE 0.001425.
004600     05  SWB-DFLT-TAX-RATE         PIC 9(01)V9(06)
004700                                   VALUE 0.003000.
004800     05  SWB-DFLT-FUTURES-MODE     PIC X(01)       VALUE 'Y'.
