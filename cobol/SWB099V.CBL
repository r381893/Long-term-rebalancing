000100 IDENTIFICATION DIVISION.
000200     PROGRAM-ID.            SWB099V.
000300     AUTHOR.                THOMAS BORLAND.
000400     INSTALLATION.          LINDQUIST DIVISION - RISK SYSTEMS.
000500     DATE-WRITTEN.          07/30/94.
000600     DATE-COMPILED.
000700     SECURITY.              COMPANY CONFIDENTIAL.
000800*
000900*****************************************************************
001000* SWB099V - SELF-TEST VERIFICATION DECK FOR THE SPIDER-WEB      *
001100* ENGINE MATH.  CARRIES ITS OWN SMALL HAND-CALCULATED TEST      *
001200* CASES FOR THE TARGET-VOLUME FORMULA, THE MARK-TO-MARKET P&L,  *
001300* THE TRANSACTION-COST CALCULATOR AND THE WEEKLY/MONTHLY        *
001400* REBALANCE TRIGGER, AND PRINTS A PASS/FAIL LISTING.  RUN THIS  *
001500* AFTER ANY CHANGE TO SWBENGW.CPY OR TO THE COMPUTE STATEMENTS  *
001600* IN SWB010B/SWB030F BEFORE TRUSTING A PRODUCTION BACKTEST.     *
001700* READS NO INPUT FILE - ALL TEST DATA IS CARRIED IN WORKING     *
001800* STORAGE BELOW.                                                *
001900*****************************************************************
002000*
002100*   MAINTENANCE LOG
002200*     07/30/94  TBO  ORIGINAL PROGRAM - WRITTEN AFTER A SIGN
002300*                    ERROR IN THE STOCK-MODE COST FORMULA SLIPPED
002400*                    THROUGH THE SAME RELEASE THAT ADDED THE
002500*                    BUY-HOLD TRACK AND THE BEHAVIOR-LABEL COLUMN
002600*                    TO SWB010B AND SWB030F, UNCAUGHT UNTIL A
002700*                    DESK RECONCILIATION CAUGHT IT A WEEK LATER.
002800*                    SWB-0181.
002900*     09/09/98  MJC  Y2K REVIEW - TEST DATES ARE HELD AS 4-DIGIT
003000*                    YEAR/MONTH/DAY GROUPS, NO CHANGE REQUIRED.
003100*                    SWB-0231.
003200*     02/11/02  DKW  ADDED THE MONTHLY-BREAK TEST CASE AFTER THE
003300*                    OPTIONAL PARM-FILE CHANGE TOUCHED THE SAME
003400*                    AREA OF SWB010B.  SWB-0305.
003500*
003600*    WHY THIS DECK EXISTS AT ALL: SWB010B AND SWB030F EACH RUN
003700*    A FULL YEAR OR MORE OF DAILY PRICES THROUGH THE SAME HANDFUL
003800*    OF FORMULAS THOUSANDS OF TIMES OVER.  A SIGN FLIPPED THE
003900*    WRONG WAY OR A DIVISOR LEFT OUT OF ONE LINE OF CODE DOES NOT
004000*    SHOW UP AS A COMPILE ERROR OR AN ABEND - IT SHOWS UP AS A
004100*    BACKTEST THAT RUNS CLEAN TO COMPLETION AND PRODUCES A WRONG
004200*    ANSWER THAT LOOKS PERFECTLY PLAUSIBLE ON THE SUMMARY REPORT.
004300*    THE ONLY WAY TO CATCH THAT KIND OF MISTAKE BEFORE A CLIENT
004400*    DOES IS TO CHECK EACH FORMULA AGAINST A FIGURE WORKED OUT ON
004500*    PAPER, SEPARATELY FROM THE PROGRAM THAT USES IT - WHICH IS
004600*    ALL THIS DECK DOES.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*    SPECIAL-NAMES IS CARRIED HERE PURELY FOR CONSISTENCY WITH
005100*    THE OTHER THREE PROGRAMS IN THIS SYSTEM - THIS DECK NEVER
005200*    USES TOP-OF-FORM OR EITHER UPSI SWITCH, SINCE IT TAKES NO
005300*    RERUN PARAMETER AND PRINTS A SINGLE PAGE REGARDLESS OF HOW
005400*    IT WAS STARTED.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS SWB-RERUN-REQUESTED
005800     UPSI-0 OFF STATUS IS SWB-NORMAL-RUN.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    SELFTEST IS A DEDICATED LOGICAL NAME SEPARATE FROM THE
006300*    COMPRPT AND SWEEPRPT NAMES USED BY THE PRODUCTION REPORTS,
006400*    SO THIS DECK'S LISTING CAN NEVER BE ACCIDENTALLY ROUTED TO
006500*    THE SAME OUTPUT AS A REAL BACKTEST RUN IN THE SAME JOB.
006600     SELECT PRTOUT
006700         ASSIGN TO SELFTEST
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  PRTOUT
007400     LABEL RECORD IS OMITTED
007500     RECORD CONTAINS 132 CHARACTERS
007600     LINAGE IS 60 WITH FOOTING AT 55
007700     DATA RECORD IS PRTLINE.
007800*
007900 01  PRTLINE                       PIC X(132).
008000*
008100*    PRTLINE IS RECORD SEQUENTIAL, NOT LINE SEQUENTIAL, SO THE
008200*    CARRIAGE-CONTROL WORD IN THE AFTER ADVANCING CLAUSES BELOW
008300*    IS HONORED BY THE SPOOLER THE SAME WAY IT WOULD BE FOR ANY
008400*    OTHER DESK REPORT OUT OF THIS SHOP - THERE WAS NO REASON TO
008500*    GIVE THE TEST DECK A DIFFERENT PRINT DISCIPLINE FROM THE
008600*    PROGRAMS IT IS TESTING.
008700 WORKING-STORAGE SECTION.
008800*    WS-PASS-CTR AND WS-FAIL-CTR ARE COMP RATHER THAN DISPLAY
008900*    SINCE THEY ARE ADDED TO ON EVERY ONE OF THE TEN TEST CASES
009000*    AND NEVER SHOWN UNTIL 9900-TOTALS EDITS THEM FOR PRINT.  BOTH
009100*    ARE CARRIED AS STANDALONE 77-LEVEL ITEMS RATHER THAN AS 05S
009200*    UNDER WORK-AREA - NEITHER ONE IS EVER PART OF A GROUP MOVE,
009300*    THEY ARE ONLY ADDED TO BY 9800-CHECK-RESULT AND READ BY
009400*    9900-TOTALS, SO A PLAIN STANDALONE SCRATCH ITEM FITS BOTH
009500*    BETTER THAN BURYING THEM IN WORK-AREA.
009600 77  WS-PASS-CTR                   PIC 9(03) COMP   VALUE ZERO.
009700 77  WS-FAIL-CTR                   PIC 9(03) COMP   VALUE ZERO.
009800*
009900 01  WORK-AREA.
010000     05  C-PCTR                    PIC 99          VALUE ZERO.
010100     05  FILLER                    PIC X(05)       VALUE SPACES.
010200*
010300*    WS-CASE-DESC, WS-CHECK-EXPECT AND WS-CHECK-ACTUAL ARE THE
010400*    THREE FIELDS EVERY TEST PARAGRAPH LOADS BEFORE FALLING
010500*    THROUGH TO THE SHARED 9800-CHECK-RESULT PASS/FAIL LOGIC -
010600*    NOTHING ELSE IN WORKING-STORAGE IS READ BY THAT PARAGRAPH.
010700*    THE FOUR DECIMAL PLACES ON THE CHECK FIELDS ARE WIDER THAN
010800*    ANY PRODUCTION FIGURE NEEDS SO THAT A ROUNDING DIFFERENCE
010900*    TWO OR THREE DECIMALS DOWN CANNOT HIDE BEHIND THE COMPARE.
011000 01  WS-CASE-DESC                  PIC X(34)       VALUE SPACES.
011100 01  WS-CHECK-EXPECT               PIC S9(09)V9(04).
011200 01  WS-CHECK-ACTUAL               PIC S9(09)V9(04).
011300*
011400*    EVERYTHING FROM WS-T-CAPITAL DOWN TO WS-T-COST IS SCRATCH
011500*    FOR THE INDIVIDUAL TEST CASES ONLY - THE NAMES AND
011600*    PICTURES ARE KEPT IN STEP WITH THE MATCHING FIELDS IN
011700*    SWBENGW.CPY AND SWB010B'S WORKING STORAGE SO A PROGRAMMER
011800*    COMPARING THE TWO SIDE BY SIDE DOES NOT HAVE TO TRANSLATE
011900*    NAMES AS WELL AS LOGIC.  NONE OF THESE FIELDS PERSIST
012000*    BETWEEN TEST CASES - EACH PARAGRAPH MOVES IN EVERYTHING IT
012100*    NEEDS BEFORE COMPUTING, ON PURPOSE, SO THAT ONE TEST CASE
012200*    CANNOT ACCIDENTALLY PASS ON A VALUE LEFT OVER FROM ANOTHER.
012300 01  WS-T-CAPITAL                  PIC S9(13)V99.
012400 01  WS-T-F                        PIC 9(01)V99.
012500 01  WS-T-PRICE                    PIC S9(07)V99.
012600 01  WS-T-MULT                     PIC 9(03).
012700 01  WS-T-VOL                      PIC S9(09).
012800 01  WS-T-DELTA-P                  PIC S9(07)V99.
012900 01  WS-T-PNL                      PIC S9(13)V99.
013000 01  WS-T-TRADE-QTY                PIC S9(09).
013100 01  WS-T-TRADE-VALUE              PIC S9(13)V99.
013200 01  WS-T-FEE-RATE                 PIC 9(01)V9(06).
013300 01  WS-T-TAX-RATE                 PIC 9(01)V9(06).
013400 01  WS-T-FUT-FEE                  PIC 9(03)V99.
013500 01  WS-T-COST                     PIC S9(09)V99.
013600*
013700*    THE WEEK AND MONTH PAIRS BELOW ARE KEPT AS SEPARATE
013800*    REDEFINED-LOOKING GROUPS RATHER THAN FOUR LOOSE 01-LEVELS
013900*    SO THAT THE "PREVIOUS" AND "CURRENT" HALVES OF EACH
014000*    REBALANCE-TRIGGER TEST STAY VISUALLY PAIRED IN THE LISTING.
014100 01  WS-TEST-WEEK-PAIR.
014200     05  WS-T-PREV-WK              PIC 9(04)       COMP.
014300     05  WS-T-CURR-WK              PIC 9(04)       COMP.
014400     05  FILLER                    PIC X(02)       VALUE SPACES.
014500*
014600 01  WS-TEST-MONTH-PAIR.
014700     05  WS-T-PREV-MM              PIC 9(02)       COMP.
014800     05  WS-T-CURR-MM              PIC 9(02)       COMP.
014900     05  FILLER                    PIC X(02)       VALUE SPACES.
015000*
015100 01  I-DATE.
015200     05  I-YEAR                    PIC 9(04).
015300     05  I-MONTH                   PIC 99.
015400     05  I-DAY                     PIC 99.
015500     05  FILLER                    PIC X(13)       VALUE SPACES.
015600*
015700*    THE THREE PRINT GROUPS BELOW ARE LAID OUT ON THE SAME
015800*    132-BYTE LINE AS SWB010B AND SWB030F'S REPORTS, EVEN
015900*    THOUGH THIS LISTING ONLY EVER RUNS TO A SINGLE PAGE - A
016000*    NARROWER TEST LISTING WOULD HAVE MEANT A SECOND PRTOUT FD
016100*    DEFINITION WITH A DIFFERENT RECORD LENGTH, WHICH WAS NOT
016200*    WORTH THE TROUBLE FOR A REPORT THIS SMALL.
016300 01  COMPANY-TITLE.
016400     05  FILLER                    PIC X(06)       VALUE 'DATE:'.
016500     05  O-MONTH                   PIC 99.
016600     05  FILLER                    PIC X           VALUE '/'.
016700     05  O-DAY                     PIC 99.
016800     05  FILLER                    PIC X           VALUE '/'.
016900     05  O-YEAR                    PIC 9(04).
017000     05  FILLER                    PIC X(22)       VALUE SPACES.
017100     05  FILLER                    PIC X(40)
017200                    VALUE 'SWB099V ENGINE SELF-TEST VERIFICATION'.
017300     05  FILLER                    PIC X(46)       VALUE SPACES.
017400     05  FILLER                    PIC X(06)       VALUE 'PAGE:'.
017500     05  O-PCTR                    PIC Z9.
017600 01  CT-LINE-R  REDEFINES COMPANY-TITLE
017700                               PIC X(132).
017800*    CT-LINE-R LETS 9990-HEADING HAND THE WHOLE COMPANY-TITLE
017900*    GROUP TO A WRITE FROM STATEMENT AS ONE FLAT PIECE OF TEXT
018000*    RATHER THAN MOVING EACH EDITED FIELD OUT TO PRTLINE BY
018100*    HAND - THE SAME REDEFINES TRICK SWB010B AND SWB030F USE ON
018200*    THEIR OWN TITLE LINES.
018300*
018400 01  COLUMN-HEADING-1.
018500     05  FILLER                    PIC X(02)       VALUE SPACES.
018600     05  FILLER                    PIC X(14) VALUE 'TEST CASE'.
018700     05  FILLER                    PIC X(24)       VALUE SPACES.
018800     05  FILLER                    PIC X(08) VALUE 'EXPECTED'.
018900     05  FILLER                    PIC X(08)       VALUE SPACES.
019000     05  FILLER                    PIC X(06)       VALUE 'ACTUAL'.
019100     05  FILLER                    PIC X(08)       VALUE SPACES.
019200     05  FILLER                    PIC X(06)       VALUE 'RESULT'.
019300     05  FILLER                    PIC X(56)       VALUE SPACES.
019400 01  CH-LINE-R  REDEFINES COLUMN-HEADING-1
019500                               PIC X(132).
019600*
019700*    O-EXPECT AND O-ACTUAL CARRY FOUR DECIMAL PLACES ON THE
019800*    LISTING, MATCHING THE FOUR DECIMAL PLACES KEPT ON
019900*    WS-CHECK-EXPECT AND WS-CHECK-ACTUAL IN WORKING STORAGE -
020000*    WHEN A CASE FAILS, THE DESK NEEDS TO SEE EXACTLY HOW FAR
020100*    OFF THE ACTUAL FIGURE WAS, NOT JUST THAT IT DIFFERED.
020200 01  DETAIL-LINE.
020300     05  O-CASE-DESC               PIC X(34).
020400     05  FILLER                    PIC X(02)       VALUE SPACES.
020500     05  O-EXPECT                  PIC -(9)9.9999.
020600     05  FILLER                    PIC X(02)       VALUE SPACES.
020700     05  O-ACTUAL                  PIC -(9)9.9999.
020800     05  FILLER                    PIC X(02)       VALUE SPACES.
020900     05  O-RESULT                  PIC X(04).
021000     05  FILLER                    PIC X(58)       VALUE SPACES.
021100 01  DT-LINE-R  REDEFINES DETAIL-LINE
021200                               PIC X(132).
021300*
021400*    TOTAL-LINE CARRIES NO REDEFINES OF ITS OWN THE WAY THE
021500*    OTHER THREE GROUPS DO, SINCE 9900-TOTALS WRITES IT WITH A
021600*    WRITE FROM RATHER THAN A MOVE-THEN-WRITE - THE COMPILER
021700*    ACCEPTS A WRITE FROM DIRECTLY AGAINST A GROUP ITEM, SO NO
021800*    FLAT REDEFINED VIEW WAS NEEDED HERE.
021900 01  TOTAL-LINE.
022000     05  FILLER                    PIC X(05)       VALUE SPACES.
022100     05  FILLER                    PIC X(08) VALUE 'PASSED:'.
022200     05  O-PASS-CTR                PIC ZZ9.
022300     05  FILLER                    PIC X(05)       VALUE SPACES.
022400     05  FILLER                    PIC X(08) VALUE 'FAILED:'.
022500     05  O-FAIL-CTR                PIC ZZ9.
022600     05  FILLER                    PIC X(100)      VALUE SPACES.
022700*
022800 PROCEDURE DIVISION.
022900*    ----------------------------------------------------------
023000*    THIS DECK HAS NO BUSINESS LOGIC OF ITS OWN - IT EXISTS
023100*    ENTIRELY TO CATCH THE NEXT SIGN ERROR OR ROUNDING SLIP
023200*    BEFORE IT REACHES A PRODUCTION BACKTEST.  EACH 9XXX TEST
023300*    PARAGRAPH BELOW LOADS A SMALL SET OF NUMBERS, RUNS THE
023400*    SAME COMPUTE STATEMENT THAT LIVES IN SWB010B OR SWB030F,
023500*    AND COMPARES THE RESULT TO A FIGURE WORKED OUT BY HAND ON
023600*    PAPER FIRST.  IF SOMEONE CHANGES A FORMULA IN THE ENGINE
023700*    WITHOUT CHANGING THE MATCHING TEST HERE, THIS DECK WILL
023800*    SAY SO ON THE LISTING RATHER THAN LETTING THE MISTAKE RIDE
023900*    QUIETLY INTO A CLIENT'S BACKTEST NUMBERS.
024000*    ----------------------------------------------------------
024100 0000-SWB099V.
024200     PERFORM 1000-INIT.
024300     PERFORM 9100-TEST-TARGET-VOL-FUT.
024400     PERFORM 9110-TEST-TARGET-VOL-STK.
024500     PERFORM 9200-TEST-PNL-FUT.
024600     PERFORM 9210-TEST-PNL-STK.
024700     PERFORM 9300-TEST-COST-FUT-BUY.
024800     PERFORM 9310-TEST-COST-STK-SELL.
024900     PERFORM 9400-TEST-WEEKLY-NOBREAK.
025000     PERFORM 9410-TEST-WEEKLY-BREAK.
025100     PERFORM 9500-TEST-MONTHLY-NOBREAK.
025200     PERFORM 9510-TEST-MONTHLY-BREAK.
025300     PERFORM 9900-TOTALS.
025400     PERFORM 8000-CLOSING.
025500     STOP RUN.
025600*    NO PARM-FILE, NO LEDGER, NO PRICE FILE - THE ONLY FILE THIS
025700*    PROGRAM TOUCHES IS ITS OWN OUTPUT LISTING.  EVERY NUMBER
025800*    THE TEST PARAGRAPHS NEED IS MOVED IN BY LITERAL, ON THE
025900*    THEORY THAT A TEST DECK WHICH READS ITS OWN ANSWERS FROM A
026000*    DATA FILE CAN BE SABOTAGED BY A BAD DATA FILE JUST AS
026100*    EASILY AS THE PRODUCTION PROGRAMS CAN.
026200 1000-INIT.
026300     ACCEPT I-DATE FROM DATE YYYYMMDD.
026400     MOVE I-DAY   TO O-DAY.
026500     MOVE I-YEAR  TO O-YEAR.
026600     MOVE I-MONTH TO O-MONTH.
026700     OPEN OUTPUT PRTOUT.
026800     PERFORM 9990-HEADING.
026900*    TARGET VOLUME IS THE FIRST THING SWB010B WORKS OUT EACH
027000*    REBALANCE DAY, SO IT IS THE FIRST THING TESTED HERE.
027100*    FUTURES MODE DIVIDES THE DESIRED DOLLAR EXPOSURE BY BOTH
027200*    PRICE AND THE CONTRACT MULTIPLIER - LEAVE OUT THE
027300*    MULTIPLIER AND THE ANSWER COMES OUT TEN TIMES TOO BIG,
027400*    WHICH IS EXACTLY THE KIND OF MISTAKE THIS CASE IS MEANT TO
027500*    CATCH.  $100,000 CAPITAL AT A 0.50 TARGET FRACTION AGAINST
027600*    A $250 CONTRACT WORTH 10X GIVES A TARGET OF 20 CONTRACTS -
027700*    WORKED BY HAND: (100000 * 0.50) / (250 * 10) = 20.
027800 9100-TEST-TARGET-VOL-FUT.
027900     MOVE 100000.00 TO WS-T-CAPITAL.
028000     MOVE 0.50      TO WS-T-F.
028100     MOVE 250.00    TO WS-T-PRICE.
028200     MOVE 010       TO WS-T-MULT.
028300     COMPUTE WS-T-VOL =
028400         (WS-T-CAPITAL * WS-T-F) / (WS-T-PRICE * WS-T-MULT).
028500     MOVE 'TARGET VOL - FUTURES MODE' TO WS-CASE-DESC.
028600     MOVE 20 TO WS-CHECK-EXPECT.
028700     MOVE WS-T-VOL TO WS-CHECK-ACTUAL.
028800     PERFORM 9800-CHECK-RESULT.
028900*    STOCK MODE HAS NO MULTIPLIER AT ALL - THIS IS THE EXACT
029000*    CASE THE ORIGINAL SIGN-ERROR RELEASE IN 1994 GOT WRONG,
029100*    BECAUSE THE FUTURES FORMULA WAS COPIED INTO THE STOCK PATH
029200*    WITHOUT DROPPING THE DIVIDE BY WS-T-MULT.  SAME CAPITAL
029300*    AND TARGET FRACTION AS ABOVE AGAINST THE SAME $250 PRICE
029400*    SHOULD GIVE 200 SHARES, NOT 20 CONTRACTS.
029500 9110-TEST-TARGET-VOL-STK.
029600     MOVE 100000.00 TO WS-T-CAPITAL.
029700     MOVE 0.50      TO WS-T-F.
029800     MOVE 250.00    TO WS-T-PRICE.
029900     COMPUTE WS-T-VOL = (WS-T-CAPITAL * WS-T-F) / WS-T-PRICE.
030000     MOVE 'TARGET VOL - STOCK MODE' TO WS-CASE-DESC.
030100     MOVE 200 TO WS-CHECK-EXPECT.
030200     MOVE WS-T-VOL TO WS-CHECK-ACTUAL.
030300     PERFORM 9800-CHECK-RESULT.
030400*    MARK-TO-MARKET P&L ON A FUTURES POSITION IS VOLUME TIMES
030500*    THE PRICE CHANGE TIMES THE CONTRACT MULTIPLIER - 20
030600*    CONTRACTS ON A $2.50 MOVE AT A 10X MULTIPLIER SHOULD COME
030700*    TO $500 OF GAIN, THE SAME FIGURE A DESK CLERK WOULD REACH
030800*    WITH A POCKET CALCULATOR.
030900 9200-TEST-PNL-FUT.
031000     MOVE 20       TO WS-T-VOL.
031100     MOVE 2.50     TO WS-T-DELTA-P.
031200     MOVE 010      TO WS-T-MULT.
031300     COMPUTE WS-T-PNL = WS-T-VOL * WS-T-DELTA-P * WS-T-MULT.
031400     MOVE 'MARK-TO-MARKET PNL - FUTURES' TO WS-CASE-DESC.
031500     MOVE 500.00 TO WS-CHECK-EXPECT.
031600     MOVE WS-T-PNL TO WS-CHECK-ACTUAL.
031700     PERFORM 9800-CHECK-RESULT.
031800*    STOCK MODE DROPS THE MULTIPLIER FROM THE P&L FORMULA JUST
031900*    AS IT DROPS IT FROM THE TARGET-VOLUME FORMULA ABOVE - 200
032000*    SHARES ON THE SAME $2.50 MOVE SHOULD ALSO LAND ON $500,
032100*    CONFIRMING THE TWO MODES AGREE WHEN THE EXPOSURE SIZES ARE
032200*    CHOSEN TO MATCH (20 CONTRACTS AT 10X IS THE SAME DOLLAR
032300*    EXPOSURE AS 200 SHARES).
032400 9210-TEST-PNL-STK.
032500     MOVE 200      TO WS-T-VOL.
032600     MOVE 2.50     TO WS-T-DELTA-P.
032700     COMPUTE WS-T-PNL = WS-T-VOL * WS-T-DELTA-P.
032800     MOVE 'MARK-TO-MARKET PNL - STOCK' TO WS-CASE-DESC.
032900     MOVE 500.00 TO WS-CHECK-EXPECT.
033000     MOVE WS-T-PNL TO WS-CHECK-ACTUAL.
033100     PERFORM 9800-CHECK-RESULT.
033200*    FUTURES COST IS A FLAT PER-CONTRACT FEE TIMES THE NUMBER
033300*    OF CONTRACTS TRADED, WITH NO REGARD TO DIRECTION - 5
033400*    CONTRACTS AT $22.00 EACH SHOULD COST $110.00 WHETHER THE
033500*    TRADE IS A BUY OR A SELL, SINCE THE EXCHANGE FEE SCHEDULE
033600*    DOES NOT CARE WHICH SIDE OF THE MARKET THE DESK IS ON.
033700 9300-TEST-COST-FUT-BUY.
033800     MOVE 5        TO WS-T-TRADE-QTY.
033900     MOVE 022.00   TO WS-T-FUT-FEE.
034000     COMPUTE WS-T-COST = WS-T-TRADE-QTY * WS-T-FUT-FEE.
034100     MOVE 'TRADE COST - FUTURES BUY' TO WS-CASE-DESC.
034200     MOVE 110.00 TO WS-CHECK-EXPECT.
034300     MOVE WS-T-COST TO WS-CHECK-ACTUAL.
034400     PERFORM 9800-CHECK-RESULT.
034500*    STOCK-SIDE COST IS WHERE THE ORIGINAL 1994 BUG LIVED - A
034600*    NEGATIVE TRADE QUANTITY (A SELL) FED STRAIGHT INTO THE FEE
034700*    AND TAX RATE COMPUTES WITHOUT FIRST TAKING THE ABSOLUTE
034800*    VALUE OF THE TRADE PROCEEDS, WHICH PRODUCED A NEGATIVE
034900*    COST THAT ADDED MONEY TO THE PORTFOLIO INSTEAD OF TAKING
035000*    IT AWAY.  SELLING 10 SHARES AT $250 GIVES $2,500 OF
035100*    PROCEEDS; AT 0.1425% COMMISSION PLUS 0.30% SELL-SIDE TAX
035200*    THE COST SHOULD COME TO $11.06, ALWAYS POSITIVE.
035300 9310-TEST-COST-STK-SELL.
035400     MOVE -10      TO WS-T-TRADE-QTY.
035500     MOVE 250.00   TO WS-T-PRICE.
035600     MOVE 0.001425 TO WS-T-FEE-RATE.
035700     MOVE 0.003000 TO WS-T-TAX-RATE.
035800     COMPUTE WS-T-TRADE-VALUE = WS-T-TRADE-QTY * WS-T-PRICE.
035900     IF WS-T-TRADE-VALUE < ZERO
036000         COMPUTE WS-T-TRADE-VALUE = ZERO - WS-T-TRADE-VALUE
036100     END-IF.
036200     COMPUTE WS-T-COST ROUNDED =
036300         WS-T-TRADE-VALUE * WS-T-FEE-RATE.
036400     COMPUTE WS-T-COST ROUNDED =
036500         WS-T-COST + (WS-T-TRADE-VALUE * WS-T-TAX-RATE).
036600     MOVE 'TRADE COST - STOCK SELL W/TAX' TO WS-CASE-DESC.
036700     MOVE 11.06 TO WS-CHECK-EXPECT.
036800     MOVE WS-T-COST TO WS-CHECK-ACTUAL.
036900     PERFORM 9800-CHECK-RESULT.
037000*    THE WEEKLY AND MONTHLY REBALANCE-TRIGGER TESTS DO NOT CALL
037100*    ANY COMPUTE AT ALL - THEY EXERCISE THE SAME NOT-EQUAL TEST
037200*    THAT SWB010B'S 4500-REBAL-DECISION USES ON THE WEEK-OF-YEAR
037300*    AND MONTH FIELDS IT CARRIES FORWARD FROM ONE TRADING DAY TO
037400*    THE NEXT.  THE NO-BREAK CASE BELOW CHECKS THAT TWO EQUAL
037500*    WEEK NUMBERS DO NOT FALSELY TRIGGER A REBALANCE.
037600 9400-TEST-WEEKLY-NOBREAK.
037700     MOVE 10 TO WS-T-PREV-WK.
037800     MOVE 10 TO WS-T-CURR-WK.
037900     MOVE 'WEEKLY REBAL - SAME WEEK NO BREAK' TO WS-CASE-DESC.
038000     MOVE ZERO TO WS-CHECK-EXPECT.
038100     MOVE ZERO TO WS-CHECK-ACTUAL.
038200     IF WS-T-CURR-WK NOT = WS-T-PREV-WK
038300         MOVE 1 TO WS-CHECK-ACTUAL
038400     END-IF.
038500     PERFORM 9800-CHECK-RESULT.
038600*    AND THE BREAK CASE CHECKS THE OPPOSITE DIRECTION - A
038700*    CHANGE IN WEEK NUMBER MUST ALWAYS BE DETECTED, EVEN THOUGH
038800*    THE TWO WEEK VALUES DIFFER BY ONLY ONE.  A TEST THAT ONLY
038900*    CHECKED THE NO-BREAK CASE WOULD STILL PASS EVEN IF SOMEONE
039000*    WIRED 4500-REBAL-DECISION'S COMPARE BACKWARDS (TESTING FOR
039100*    EQUAL INSTEAD OF NOT EQUAL) - BOTH HALVES OF THE PAIR HAVE
039200*    TO BE CHECKED TOGETHER FOR EITHER TEST TO MEAN ANYTHING.
039300 9410-TEST-WEEKLY-BREAK.
039400     MOVE 10 TO WS-T-PREV-WK.
039500     MOVE 11 TO WS-T-CURR-WK.
039600     MOVE 'WEEKLY REBAL - NEW WEEK BREAKS' TO WS-CASE-DESC.
039700     MOVE 1 TO WS-CHECK-EXPECT.
039800     MOVE ZERO TO WS-CHECK-ACTUAL.
039900     IF WS-T-CURR-WK NOT = WS-T-PREV-WK
040000         MOVE 1 TO WS-CHECK-ACTUAL
040100     END-IF.
040200     PERFORM 9800-CHECK-RESULT.
040300*    MONTHLY GETS THE SAME NO-BREAK/BREAK PAIR AS WEEKLY, SINCE
040400*    SWB010B TESTS MONTH THE SAME WAY IT TESTS WEEK-OF-YEAR -
040500*    BY COMPARING A CARRIED-FORWARD FIELD AGAINST TODAY'S.
040600 9500-TEST-MONTHLY-NOBREAK.
040700     MOVE 05 TO WS-T-PREV-MM.
040800     MOVE 05 TO WS-T-CURR-MM.
040900     MOVE 'MONTHLY REBAL - SAME MONTH NO BRK' TO WS-CASE-DESC.
041000     MOVE ZERO TO WS-CHECK-EXPECT.
041100     MOVE ZERO TO WS-CHECK-ACTUAL.
041200     IF WS-T-CURR-MM NOT = WS-T-PREV-MM
041300         MOVE 1 TO WS-CHECK-ACTUAL
041400     END-IF.
041500     PERFORM 9800-CHECK-RESULT.
041600*    ADDED 02/11/02 (SWB-0305) ALONGSIDE THE OPTIONAL PARM-FILE
041700*    CHANGE - A MONTH BOUNDARY AT YEAR-END WAS NOT EXERCISED BY
041800*    ANY EXISTING CASE AND WAS WORTH PINNING DOWN WHEN THE
041900*    SURROUNDING CODE WAS BEING TOUCHED ANYWAY.  DECEMBER ROLLING
042000*    TO JANUARY IS THE ONE MONTH BOUNDARY WHERE A CARELESS
042100*    IMPLEMENTATION MIGHT COMPARE MONTH NUMBERS NUMERICALLY
042200*    (12 VERSUS 01) INSTEAD OF SIMPLY TESTING NOT EQUAL, SO THIS
042300*    CASE USES 05-TO-06 ONLY AS A STAND-IN FOR "ANY MONTH CHANGE"
042400*    RATHER THAN AS A YEAR-END CASE SPECIFICALLY - SWB010B'S OWN
042500*    COMPARE IS A PLAIN NOT-EQUAL TEST WITH NO SPECIAL YEAR-END
042600*    HANDLING, SO NO SEPARATE DECEMBER/JANUARY CASE WAS ADDED.
042700 9510-TEST-MONTHLY-BREAK.
042800     MOVE 05 TO WS-T-PREV-MM.
042900     MOVE 06 TO WS-T-CURR-MM.
043000     MOVE 'MONTHLY REBAL - NEW MONTH BREAKS' TO WS-CASE-DESC.
043100     MOVE 1 TO WS-CHECK-EXPECT.
043200     MOVE ZERO TO WS-CHECK-ACTUAL.
043300     IF WS-T-CURR-MM NOT = WS-T-PREV-MM
043400         MOVE 1 TO WS-CHECK-ACTUAL
043500     END-IF.
043600     PERFORM 9800-CHECK-RESULT.
043700*    COMMON EXIT FOR EVERY TEST ABOVE - ONE PLACE DECIDES
043800*    PASS/FAIL AND WRITES THE DETAIL LINE SO THE LISTING FORMAT
043900*    CANNOT DRIFT OUT OF STEP BETWEEN TEST CASES.  A STRAIGHT
044000*    NUMERIC EQUAL COMPARE IS USED RATHER THAN A TOLERANCE
044100*    BAND - EVERY TEST CASE ABOVE WAS CHOSEN SO THE ARITHMETIC
044200*    COMES OUT EVEN, SO AN EXACT MATCH IS THE RIGHT TEST AND A
044300*    "CLOSE ENOUGH" COMPARE WOULD ONLY HIDE A REAL PROBLEM.
044400 9800-CHECK-RESULT.
044500     MOVE SPACES TO DT-LINE-R.
044600     MOVE WS-CASE-DESC TO O-CASE-DESC.
044700     MOVE WS-CHECK-EXPECT TO O-EXPECT.
044800     MOVE WS-CHECK-ACTUAL TO O-ACTUAL.
044900     IF WS-CHECK-ACTUAL = WS-CHECK-EXPECT
045000         MOVE 'PASS' TO O-RESULT
045100         ADD 1 TO WS-PASS-CTR
045200     ELSE
045300         MOVE 'FAIL' TO O-RESULT
045400         ADD 1 TO WS-FAIL-CTR
045500     END-IF.
045600     WRITE PRTLINE FROM DETAIL-LINE
045700         AFTER ADVANCING 2 LINES.
045800*    THE TOTALS LINE IS THE FIRST THING ANYONE SHOULD LOOK AT -
045900*    IF WS-FAIL-CTR IS NOT ZERO AFTER A RUN, NOBODY SHOULD TRUST
046000*    A PRODUCTION BACKTEST UNTIL THE DETAIL LISTING HAS BEEN
046100*    READ TOP TO BOTTOM TO FIND WHICH CASE BROKE.
046200 9900-TOTALS.
046300     MOVE WS-PASS-CTR TO O-PASS-CTR.
046400     MOVE WS-FAIL-CTR TO O-FAIL-CTR.
046500     WRITE PRTLINE FROM TOTAL-LINE
046600         AFTER ADVANCING 3 LINES.
046700*    ONLY ONE PAGE IS EVER PRINTED - THE WHOLE TEST DECK FITS
046800*    ON A SINGLE SHEET, SO C-PCTR NEVER ADVANCES PAST 1 IN
046900*    PRACTICE, BUT IT IS KEPT HERE ANYWAY SO THIS HEADING
047000*    PARAGRAPH MATCHES THE SHAPE OF THE HEADING ROUTINES IN
047100*    SWB010B, SWB020T AND SWB030F.
047200 9990-HEADING.
047300     ADD 1 TO C-PCTR.
047400     MOVE C-PCTR TO O-PCTR.
047500     WRITE PRTLINE FROM COMPANY-TITLE
047600         AFTER ADVANCING PAGE.
047700     WRITE PRTLINE FROM COLUMN-HEADING-1
047800         AFTER ADVANCING 2 LINES.
047900*    NOTHING BUT THE PRINT FILE WAS EVER OPENED, SO NOTHING BUT
048000*    THE PRINT FILE NEEDS CLOSING.
048100 8000-CLOSING.
048200     CLOSE PRTOUT.
048300*
048400*    COVERAGE NOTE, KEPT UP TO DATE BY WHOEVER LAST TOUCHED THIS
048500*    DECK: THE TEN CASES ABOVE COVER TARGET VOLUME, MARK-TO-
048600*    MARKET P&L AND TRANSACTION COST IN BOTH FUTURES AND STOCK
048700*    MODE, PLUS THE WEEKLY AND MONTHLY REBALANCE-TRIGGER TEST.
048800*    NOT COVERED BY DESIGN: THE MAXIMUM-DRAWDOWN RUNNING
048900*    CALCULATION AND THE BUY-HOLD SHADOW TRACK IN SWB010B, BOTH
049000*    OF WHICH ARE SIMPLE RUNNING COMPARISONS RATHER THAN CLOSED-
049100*    FORM FORMULAS AND ARE EASIER TO PROVE CORRECT BY READING
049200*    THE CODE THAN BY HAND-CALCULATING A SEPARATE ANSWER.  IF A
049300*    FUTURE CHANGE EVER MAKES EITHER OF THOSE TWO AREAS
049400*    FORMULA-DRIVEN RATHER THAN RUNNING COMPARISONS, A TEST CASE
049500*    SHOULD BE ADDED HERE FOR IT.
